000100******************************************************************
000200* Author: R S PRAJAPATI
000300* Date: 04-11-1989
000400* Purpose: STATEMENT PARSER - READS ONE BANK'S RAW STATEMENT
000500*        : EXPORT FILE AND NORMALIZES EACH LINE INTO THE COMMON
000600*        : TRANSACTION RECORD LAYOUT (TXNREC) FOR DOWNSTREAM
000700*        : CATEGORIZATION AND ANALYSIS.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------*
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID. STMTPRS.
001400 AUTHOR. R S PRAJAPATI.
001500 INSTALLATION. PERSONAL-FINANCE-SYSTEMS.
001600 DATE-WRITTEN. 04-11-1989.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900******************************************************************
002000* CHANGE LOG
002100*------------------------------------------------------------*
002200* 1989-11-04 RSP  CR10041  ORIGINAL PROGRAM - SBI LAYOUT ONLY.
002300* 1990-02-19 RSP  CR10042  ADDED HDFC LAYOUT (SAME DATE FORM).
002400* 1991-06-30 VKM  CR10050  ADDED AXIS LAYOUT, DASH DATE FORMAT.
002500* 1992-01-08 VKM  CR10053  AXIS NOW FALLS BACK TO SLASH FORMAT
002600*                          WHEN NO DASH IS FOUND IN RAW-DATE.
002700* 1994-03-15 RSP  CR10066  BLANK DEBIT/CREDIT NOW DEFAULT 0.00
002800*                          RATHER THAN ABENDING ON NUMERIC ERROR.
002900* 1996-02-27 RSP  CR10098  VALIDATE-BANK-CODE PARAGRAPH ADDED;
003000*                          UNKNOWN BANK CODE NOW STOPS THE RUN
003100*                          WITH A MESSAGE NAMING VALID CODES.
003200* 1998-12-02 RSP  Y2K0007  CENTURY WINDOW REMOVED - RAW-DATE YEAR
003300*                          IS CARRIED AS 4 DIGITS THROUGHOUT.
003400* 2003-05-19 ANB  CR10140  HEADER LINE ON INPUT IS NOW SKIPPED
003500*                          UNCONDITIONALLY ON THE FIRST READ.
003600******************************************************************
003700*-----------------------*
003800 ENVIRONMENT DIVISION.
003900*-----------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VALID-BANK-CHARS IS 'A' THRU 'Z'
004400     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
004500     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT PARM-FILE ASSIGN TO PARMIN
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS  IS  WS-PARM-STATUS.
005300*
005400     SELECT RAW-STMT-FILE ASSIGN TO STMTIN
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-RAWIN-STATUS.
005700*
005800     SELECT TXN-FILE ASSIGN TO TXNOUT
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-TXNOUT-STATUS.
006100*
006200*-----------------------*
006300 DATA DIVISION.
006400*-----------------------*
006500 FILE SECTION.
006600*
006700 FD  PARM-FILE RECORDING MODE F.
006800 COPY RUNPARM.
006900*
007000 FD  RAW-STMT-FILE RECORDING MODE F.
007100 01  RAW-STMT-LINE.
007200     05  RAW-STMT-TEXT        PIC X(80).
007300*
007400 FD  TXN-FILE RECORDING MODE F.
007500 COPY TXNREC.
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  SYSTEM-DATE-AND-TIME.
008000     05  CURRENT-DATE.
008100         10  CURRENT-YEAR           PIC 9(02).
008200         10  CURRENT-MONTH          PIC 9(02).
008300         10  CURRENT-DAY            PIC 9(02).
008400     05  CURRENT-TIME.
008500         10  CURRENT-HOUR           PIC 9(02).
008600         10  CURRENT-MINUTE         PIC 9(02).
008700         10  CURRENT-SECOND         PIC 9(02).
008800         10  CURRENT-HNDSEC         PIC 9(02).
008900*
009000 01  WS-FIELDS.
009100     05  WS-PARM-STATUS             PIC X(02) VALUE SPACES.
009200     05  WS-RAWIN-STATUS            PIC X(02) VALUE SPACES.
009300     05  WS-TXNOUT-STATUS           PIC X(02) VALUE SPACES.
009400     05  ERR-MSG-DATA1              PIC X(40) VALUE SPACES.
009500     05  ERR-MSG-DATA2              PIC X(40) VALUE SPACES.
009600*
009700 01  SWITCHES.
009800     05  WS-RAWIN-EOF-SW            PIC X(01) VALUE 'N'.
009900         88  WS-RAWIN-EOF               VALUE 'Y'.
010000     05  WS-HEADER-SKIPPED-SW       PIC X(01) VALUE 'N'.
010100         88  WS-HEADER-SKIPPED          VALUE 'Y'.
010200     05  WS-TRACE-SWITCH-ON         PIC X(01) VALUE 'N'.
010300     05  WS-TRACE-SWITCH-OFF        PIC X(01) VALUE 'N'.
010400*
010500 01  WS-COUNTERS           COMP.
010600     05  WS-TXN-ID-CTR              PIC 9(06) VALUE ZERO.
010700     05  WS-LINES-READ               PIC 9(06) VALUE ZERO.
010800     05  WS-LINES-WRITTEN            PIC 9(06) VALUE ZERO.
010900     05  WS-DASH-COUNT                PIC 9(02) VALUE ZERO.
011000*
011100* RAW LINE BROKEN INTO ITS FIVE LOGICAL FIELDS BY UNSTRING.
011200 01  WS-RAW-FIELDS.
011300     05  WS-RAW-DATE                PIC X(10).
011400     05  WS-RAW-DESC                PIC X(40).
011500     05  WS-RAW-DEBIT               PIC X(10).
011600     05  WS-RAW-CREDIT              PIC X(10).
011700     05  WS-RAW-BALANCE             PIC X(10).
011800*
011900* DATE WORK AREA - ONE SET OF SUBFIELDS REUSED FOR EVERY LINE,
012000* REDEFINED BELOW TO SHOW THE SLASH-FORM AND DASH-FORM VIEWS.
012100 01  WS-DATE-WORK.
012200     05  WS-DD                      PIC 9(02).
012300     05  WS-MM                      PIC 9(02).
012400     05  WS-YYYY                    PIC 9(04).
012500*
012600 01  WS-ISO-DATE.
012700     05  WS-ISO-YYYY                PIC X(04).
012800     05  FILLER                     PIC X(01) VALUE '-'.
012900     05  WS-ISO-MM                  PIC X(02).
013000     05  FILLER                     PIC X(01) VALUE '-'.
013100     05  WS-ISO-DD                  PIC X(02).
013200*
013300 01  WS-ISO-MONTH.
013400     05  WS-ISOM-YYYY               PIC X(04).
013500     05  FILLER                     PIC X(01) VALUE '-'.
013600     05  WS-ISOM-MM                 PIC X(02).
013700*
013800* FLAT ALTERNATE VIEWS - USED WHEN MOVING THE BUILT-UP DATE
013900* AND MONTH STRAIGHT INTO THE OUTGOING TXNREC FIELDS.
014000 01  WS-ISO-DATE-FLAT  REDEFINES WS-ISO-DATE  PIC X(10).
014100 01  WS-ISO-MONTH-FLAT REDEFINES WS-ISO-MONTH PIC X(07).
014200 01  WS-RAW-LINE-FLAT  REDEFINES WS-RAW-FIELDS PIC X(80).
014300*
014400* DEBIT/CREDIT/BALANCE TEXT SPLIT ON THE DECIMAL POINT.
014500 01  WS-AMOUNT-WORK.
014600     05  WS-DEBIT-WHOLE             PIC 9(07) VALUE ZERO.
014700     05  WS-DEBIT-FRAC              PIC 9(02) VALUE ZERO.
014800     05  WS-CREDIT-WHOLE            PIC 9(07) VALUE ZERO.
014900     05  WS-CREDIT-FRAC             PIC 9(02) VALUE ZERO.
015000*
015100 01  WS-DEBIT-AMT                   PIC 9(07)V99 VALUE ZERO.
015200 01  WS-CREDIT-AMT                  PIC 9(07)V99 VALUE ZERO.
015300*
015400 01  WS-BANK-NAME-EDITED            PIC X(04).
015500*
015600*-----------------------*
015700 PROCEDURE DIVISION.
015800*-----------------------*
015900 000-MAIN-PROCESS.
016000*
016100     ACCEPT CURRENT-DATE FROM DATE.
016200     ACCEPT CURRENT-TIME FROM TIME.
016300*
016400     DISPLAY '*************** STATEMENT PARSER *****************'.
016500     DISPLAY 'STMTPRS STARTED DATE = ' CURRENT-MONTH '/'
016600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
016700     DISPLAY '             TIME = ' CURRENT-HOUR ':'
016800             CURRENT-MINUTE ':' CURRENT-SECOND.
016900*
017000     PERFORM 100-OPEN-FILES.
017100     PERFORM 110-READ-PARM-FILE.
017200     PERFORM 190-VALIDATE-BANK-CODE.
017300*
017400     PERFORM 200-PROCESS THRU 200-PROCESS-EXIT
017500         UNTIL WS-RAWIN-EOF.
017600*
017700     PERFORM 400-CLOSE-FILES.
017800*
017900     DISPLAY '--------------------------'.
018000     DISPLAY 'LINES READ   : ' WS-LINES-READ.
018100     DISPLAY 'LINES WRITTEN: ' WS-LINES-WRITTEN.
018200     DISPLAY '--------------------------'.
018300*
018400     STOP RUN.
018500*
018600 100-OPEN-FILES.
018700     OPEN INPUT  PARM-FILE.
018800     OPEN INPUT  RAW-STMT-FILE.
018900     OPEN OUTPUT TXN-FILE.
019000*
019100 110-READ-PARM-FILE.
019200     READ PARM-FILE
019300         AT END
019400             MOVE 'NO PARAMETER CARD FOUND ON PARMIN'
019500                                     TO ERR-MSG-DATA1
019600             DISPLAY ERR-MSG-DATA1
019700             MOVE 16 TO RETURN-CODE
019800             STOP RUN
019900     END-READ.
020000*
020100 190-VALIDATE-BANK-CODE.
020200     MOVE PARM-BANK-CODE TO WS-BANK-NAME-EDITED.
020300     IF PARM-BANK-CODE = 'SBI ' OR PARM-BANK-CODE = 'HDFC'
020400                        OR PARM-BANK-CODE = 'AXIS'
020500         CONTINUE
020600     ELSE
020700         DISPLAY 'UNSUPPORTED BANK CODE: ' WS-BANK-NAME-EDITED
020800         DISPLAY 'SUPPORTED BANKS ARE SBI, HDFC AND AXIS'
020900         MOVE 16 TO RETURN-CODE
021000         PERFORM 400-CLOSE-FILES
021100         STOP RUN
021200     END-IF.
021300*
021400 200-PROCESS.
021500     PERFORM 210-READ-RAW-STMT.
021600     IF NOT WS-RAWIN-EOF
021700         IF NOT WS-HEADER-SKIPPED
021800             MOVE 'Y' TO WS-HEADER-SKIPPED-SW
021900         ELSE
022000             PERFORM 220-SPLIT-RAW-LINE
022100             PERFORM 230-PARSE-DATE
022200             PERFORM 240-PARSE-AMOUNTS
022300             PERFORM 250-DETERMINE-TYPE
022400             PERFORM 260-WRITE-TXN-RECORD
022500         END-IF
022600     END-IF.
022700 200-PROCESS-EXIT.
022800     EXIT.
022900*
023000 210-READ-RAW-STMT.
023100     READ RAW-STMT-FILE
023200         AT END MOVE 'Y' TO WS-RAWIN-EOF-SW
023300     END-READ.
023400     EVALUATE WS-RAWIN-STATUS
023500         WHEN '00'
023600         WHEN '10'
023700             CONTINUE
023800         WHEN OTHER
023900             MOVE 'RAW STATEMENT FILE I/O ERROR ON READ. RC: '
024000                                     TO ERR-MSG-DATA1
024100             MOVE WS-RAWIN-STATUS    TO ERR-MSG-DATA2
024200             DISPLAY ERR-MSG-DATA1
024300             DISPLAY ERR-MSG-DATA2
024400     END-EVALUATE.
024500     IF NOT WS-RAWIN-EOF
024600         ADD 1 TO WS-LINES-READ
024700     END-IF.
024800*
024900 220-SPLIT-RAW-LINE.
025000     UNSTRING RAW-STMT-TEXT DELIMITED BY ','
025100         INTO WS-RAW-DATE WS-RAW-DESC WS-RAW-DEBIT
025200              WS-RAW-CREDIT WS-RAW-BALANCE
025300     END-UNSTRING.
025400     IF WS-TRACE-SWITCH-ON
025500         DISPLAY 'RAW LINE: ' WS-RAW-LINE-FLAT
025600     END-IF.
025700*
025800 230-PARSE-DATE.
025900     EVALUATE TRUE
026000         WHEN PARM-BANK-CODE = 'SBI ' OR PARM-BANK-CODE = 'HDFC'
026100             PERFORM 232-PARSE-SLASH-DATE
026200         WHEN PARM-BANK-CODE = 'AXIS'
026300             PERFORM 234-PARSE-AXIS-DATE
026400     END-EVALUATE.
026500     MOVE WS-YYYY TO WS-ISO-YYYY WS-ISOM-YYYY.
026600     MOVE WS-MM   TO WS-ISO-MM   WS-ISOM-MM.
026700     MOVE WS-DD   TO WS-ISO-DD.
026800     MOVE WS-DD   TO TXN-DAY.
026900*
027000 232-PARSE-SLASH-DATE.
027100     UNSTRING WS-RAW-DATE DELIMITED BY '/'
027200         INTO WS-DD WS-MM WS-YYYY
027300     END-UNSTRING.
027400*
027500 234-PARSE-AXIS-DATE.
027600     MOVE ZERO TO WS-DASH-COUNT.
027700     INSPECT WS-RAW-DATE TALLYING WS-DASH-COUNT
027800         FOR ALL '-'.
027900     IF WS-DASH-COUNT > 0
028000         UNSTRING WS-RAW-DATE DELIMITED BY '-'
028100             INTO WS-DD WS-MM WS-YYYY
028200         END-UNSTRING
028300     ELSE
028400         PERFORM 232-PARSE-SLASH-DATE
028500     END-IF.
028600*
028700 240-PARSE-AMOUNTS.
028800     MOVE ZERO TO WS-DEBIT-WHOLE WS-DEBIT-FRAC
028900                  WS-CREDIT-WHOLE WS-CREDIT-FRAC.
029000     IF WS-RAW-DEBIT NOT = SPACES
029100         UNSTRING WS-RAW-DEBIT DELIMITED BY '.'
029200             INTO WS-DEBIT-WHOLE WS-DEBIT-FRAC
029300         END-UNSTRING
029400     END-IF.
029500     IF WS-RAW-CREDIT NOT = SPACES
029600         UNSTRING WS-RAW-CREDIT DELIMITED BY '.'
029700             INTO WS-CREDIT-WHOLE WS-CREDIT-FRAC
029800         END-UNSTRING
029900     END-IF.
030000     COMPUTE WS-DEBIT-AMT ROUNDED =
030100         WS-DEBIT-WHOLE + (WS-DEBIT-FRAC / 100).
030200     COMPUTE WS-CREDIT-AMT ROUNDED =
030300         WS-CREDIT-WHOLE + (WS-CREDIT-FRAC / 100).
030400*
030500 250-DETERMINE-TYPE.
030600     IF WS-DEBIT-AMT > ZERO
030700         MOVE 'D'          TO TXN-TYPE
030800         MOVE WS-DEBIT-AMT TO TXN-AMOUNT
030900     ELSE
031000         MOVE 'C'           TO TXN-TYPE
031100         MOVE WS-CREDIT-AMT TO TXN-AMOUNT
031200     END-IF.
031300*
031400 260-WRITE-TXN-RECORD.
031500     ADD 1 TO WS-TXN-ID-CTR.
031600     MOVE WS-TXN-ID-CTR      TO TXN-ID.
031700     MOVE WS-ISO-DATE-FLAT   TO TXN-DATE.
031800     MOVE WS-ISO-MONTH-FLAT  TO TXN-MONTH.
031900     MOVE WS-RAW-DESC        TO TXN-DESC.
032000     MOVE SPACES             TO TXN-CATEGORY.
032100     MOVE 'N'                TO TXN-RECURRING.
032200     MOVE PARM-BANK-CODE     TO TXN-BANK.
032300*
032400     WRITE TXN-RECORD.
032500     EVALUATE WS-TXNOUT-STATUS
032600         WHEN '00'
032700             ADD 1 TO WS-LINES-WRITTEN
032800         WHEN OTHER
032900             MOVE 'TRANSACTION FILE I/O ERROR ON WRITE. RC: '
033000                                     TO ERR-MSG-DATA1
033100             MOVE WS-TXNOUT-STATUS   TO ERR-MSG-DATA2
033200             DISPLAY ERR-MSG-DATA1
033300             DISPLAY ERR-MSG-DATA2
033400     END-EVALUATE.
033500*
033600 400-CLOSE-FILES.
033700     CLOSE PARM-FILE.
033800     CLOSE RAW-STMT-FILE.
033900     CLOSE TXN-FILE.
