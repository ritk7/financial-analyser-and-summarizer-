000100******************************************************************
000200* Author: R S PRAJAPATI
000300* Date: 08-22-1990
000400* Purpose: FINANCIAL ANALYZER - READS THE CATEGORIZED TRANSACTION
000500*        : FILE INTO A WORKING TABLE AND COMPUTES BASIC TOTALS,
000600*        : CATEGORY AND MONTHLY BREAKDOWNS, DAILY TOTALS, RECURRING
000700*        : TRANSACTION GROUPS, PER-CATEGORY ANOMALY Z-SCORES, AND
000800*        : THE CURRENT-MONTH SPENDING PROJECTION.  RESULTS ARE
000900*        : WRITTEN TO THE ANALYSIS RESULTS FILE FOR FINRPT.
001000* Tectonics: COBC
001100******************************************************************
001200*-----------------------*
001300 IDENTIFICATION DIVISION.
001400*-----------------------*
001500 PROGRAM-ID. FINANAL.
001600 AUTHOR. R S PRAJAPATI.
001700 INSTALLATION. PERSONAL-FINANCE-SYSTEMS.
001800 DATE-WRITTEN. 08-22-1990.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002100******************************************************************
002200* CHANGE LOG
002300*------------------------------------------------------------*
002400* 1990-08-22 RSP  CR10048  ORIGINAL PROGRAM - BASIC STATS, CATEGORY
002500*                          AND MONTHLY BREAKDOWN ONLY.
002600* 1992-04-17 VKM  CR10053  ADDED DAILY TOTALS PARAGRAPH.
002700* 1994-11-09 VKM  CR10057  ADDED RECURRING-TRANSACTION SCAN AND THE
002800*                          SECOND-PASS REWRITE OF TXN-RECURRING.
002900* 1996-10-15 RSP  CR10061  ADDED ANOMALY Z-SCORE DETECTION (OWN
003000*                          SQUARE-ROOT SUBROUTINE - NO VENDOR MATH
003100*                          LIBRARY ON THIS BOX).
003200* 1997-06-30 RSP  CR10066  ADDED MONTHLY SPENDING PROJECTION.
003300* 1998-12-02 ANB  Y2K0007  WS-DB-YYYY AND WS-MB-YYYY WIDENED TO
003400*                          4 DIGITS.  PARM DATES ALREADY 4-DIGIT.
003500* 2001-10-30 ANB  CR10132  RAISED WS-TXN-TABLE CEILING TO 2000 ROWS.
003600******************************************************************
003700*-----------------------*
003800 ENVIRONMENT DIVISION.
003900*-----------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VALID-MONTH-CHARS IS '0' THRU '9', '-'
004400     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
004500     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT PARM-FILE ASSIGN TO PARMIN
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS  IS  WS-PARMIN-STATUS.
005400*
005500     SELECT TXN-FILE ASSIGN TO TXNIO
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS  IS  WS-TXNIN-STATUS.
005900*
006000     SELECT ANL-FILE ASSIGN TO ANLOUT
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS IS SEQUENTIAL
006300         FILE STATUS  IS  WS-ANLOUT-STATUS.
006400*
006500*-----------------------*
006600 DATA DIVISION.
006700*-----------------------*
006800 FILE SECTION.
006900*
007000 FD  PARM-FILE RECORDING MODE F.
007100 COPY RUNPARM.
007200*
007300 FD  TXN-FILE RECORDING MODE F.
007400 COPY TXNREC.
007500*
007600 FD  ANL-FILE RECORDING MODE F.
007700 COPY ANLREC.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  SYSTEM-DATE-AND-TIME.
008200     05  CURRENT-DATE.
008300         10  CURRENT-YEAR           PIC 9(02).
008400         10  CURRENT-MONTH          PIC 9(02).
008500         10  CURRENT-DAY            PIC 9(02).
008600*
008700 01  WS-FIELDS.
008800     05  WS-PARMIN-STATUS           PIC X(02) VALUE SPACES.
008900     05  WS-TXNIN-STATUS            PIC X(02) VALUE SPACES.
009000     05  WS-ANLOUT-STATUS           PIC X(02) VALUE SPACES.
009100     05  ERR-MSG-DATA1              PIC X(40) VALUE SPACES.
009200     05  ERR-MSG-DATA2              PIC X(40) VALUE SPACES.
009300*
009400 01  SWITCHES.
009500     05  WS-PARMIN-EOF-SW           PIC X(01) VALUE 'N'.
009600         88  WS-PARMIN-EOF              VALUE 'Y'.
009700     05  WS-TXNIN-EOF-SW            PIC X(01) VALUE 'N'.
009800         88  WS-TXNIN-EOF               VALUE 'Y'.
009900     05  WS-TXNIO-EOF-SW            PIC X(01) VALUE 'N'.
010000         88  WS-TXNIO-EOF               VALUE 'Y'.
010100     05  WS-CATEGORY-FOUND-SW       PIC X(01) VALUE 'N'.
010200         88  WS-CATEGORY-FOUND          VALUE 'Y'.
010300     05  WS-MONTH-FOUND-SW          PIC X(01) VALUE 'N'.
010400         88  WS-MONTH-FOUND             VALUE 'Y'.
010500     05  WS-DAY-FOUND-SW            PIC X(01) VALUE 'N'.
010600         88  WS-DAY-FOUND               VALUE 'Y'.
010700     05  WS-GROUP-RECURRING-SW      PIC X(01) VALUE 'N'.
010800         88  WS-GROUP-RECURRING         VALUE 'Y'.
010900     05  WS-TRACE-SWITCH-ON         PIC X(01) VALUE 'N'.
011000     05  WS-TRACE-SWITCH-OFF        PIC X(01) VALUE 'N'.
011100*
011200 01  WS-COUNTERS              COMP.
011300     05  WS-TX-COUNT                PIC 9(04) VALUE ZERO.
011400     05  WS-CAT-COUNT               PIC 9(02) VALUE ZERO.
011500     05  WS-MONTH-COUNT             PIC 9(02) VALUE ZERO.
011600     05  WS-DAY-COUNT               PIC 9(04) VALUE ZERO.
011700     05  WS-GROUP-COUNT             PIC 9(02) VALUE ZERO.
011800     05  WS-ANOMALY-COUNT           PIC 9(04) VALUE ZERO.
011900     05  WS-PROJECTION-COUNT        PIC 9(02) VALUE ZERO.
012000     05  WS-SQRT-ITER-CTR           PIC 9(02) VALUE ZERO.
012100     05  WS-FOUND-CAT-NUM           PIC 9(02) VALUE ZERO.
012200     05  WS-FOUND-MON-NUM           PIC 9(02) VALUE ZERO.
012300     05  WS-FOUND-DAY-NUM           PIC 9(04) VALUE ZERO.
012400     05  WS-SWAP-TX-NUM             PIC 9(04) VALUE ZERO.
012500     05  WS-DIVIDE-QUOTIENT         PIC 9(04) VALUE ZERO.
012600*
012700* WORKING TABLE HOLDING EVERY TRANSACTION FOR THE RUN.  LOADED
012800* ONCE AT 200-LOAD-TRANSACTIONS TIME; EVERY LATER PARAGRAPH WORKS
012900* FROM THIS TABLE RATHER THAN RE-READING THE FILE.
013000 01  WS-TXN-TABLE.
013100     05  WS-TX-ENTRY OCCURS 2000 TIMES
013200                     INDEXED BY WS-TX-IX WS-TX-JX WS-TX-KX.
013300         10  WS-TX-ID               PIC 9(06).
013400         10  WS-TX-DATE             PIC X(10).
013500         10  WS-TX-MONTH            PIC X(07).
013600         10  WS-TX-DAY              PIC 99.
013700         10  WS-TX-DESC             PIC X(40).
013800         10  WS-TX-AMOUNT           PIC 9(07)V99.
013900         10  WS-TX-TYPE             PIC X(01).
014000         10  WS-TX-CATEGORY         PIC X(14).
014100         10  WS-TX-RECURRING        PIC X(01).
014200         10  WS-TX-BANK             PIC X(04).
014300         10  WS-TX-ABSDAY           PIC 9(07) COMP.
014400         10  WS-TX-GROUPED-SW       PIC X(01).
014500         10  FILLER                 PIC X(05).
014600*
014700* SCRATCH LIST OF TABLE SUBSCRIPTS FOR THE RECURRING-GROUP BEING
014800* BUILT AT 505-BUILD-GROUP TIME.
014900 01  WS-GROUP-IX-TABLE.
015000     05  WS-GROUP-ENTRY OCCURS 50 TIMES INDEXED BY WS-GRP-IX.
015100         10  WS-GROUP-TX-NUM        PIC 9(04) COMP.
015200     05  FILLER                     PIC X(04).
015300*
015400* ONE ROW PER DISTINCT CATEGORY SEEN, IN FIRST-APPEARANCE ORDER.
015500* CARRIES BOTH THE BREAKDOWN/PROJECTION ACCUMULATORS AND THE
015600* ANOMALY MEAN/VARIANCE WORK FIELDS.
015700 01  WS-CAT-STATS-TABLE.
015800     05  WS-CAT-STATS OCCURS 13 TIMES
015900                      INDEXED BY WS-CS-IX WS-CS-JX.
016000         10  CS-NAME                PIC X(14).
016100         10  CS-COUNT               PIC 9(06) COMP.
016200         10  CS-SUM-AMOUNT          PIC S9(11)V9999.
016300         10  CS-DEBIT-TOTAL         PIC 9(09)V99.
016400         10  CS-MEAN                PIC S9(07)V9999.
016500         10  CS-SUMSQ-DEV           PIC S9(13)V9999.
016600         10  CS-VARIANCE            PIC S9(11)V9999.
016700         10  CS-STDDEV              PIC S9(07)V9999.
016800         10  CS-CUR-SPENT           PIC 9(09)V99.
016900         10  CS-PREV-SPENT          PIC 9(09)V99.
017000         10  FILLER                 PIC X(05).
017100*
017200* ORDERING ARRAY BUILT AT 410-SORT-CATEGORIES-DESC TIME - HOLDS
017300* WS-CAT-STATS SUBSCRIPTS IN DEBIT-DESCENDING PRINT ORDER.
017400 01  WS-CAT-ORDER-TABLE.
017500     05  WS-CAT-ORDER OCCURS 13 TIMES PIC 9(02) COMP.
017600     05  FILLER                     PIC X(04).
017700 01  WS-CAT-ORDER-COUNT        PIC 9(02) COMP VALUE ZERO.
017800*
017900 01  WS-MONTH-TABLE.
018000     05  WS-MONTH-ENTRY OCCURS 36 TIMES
018100                        INDEXED BY WS-MON-IX WS-MON-JX.
018200         10  MON-NAME               PIC X(07).
018300         10  MON-DEBIT              PIC 9(09)V99.
018400         10  MON-CREDIT             PIC 9(09)V99.
018500         10  FILLER                 PIC X(05).
018600*
018700 01  WS-DAY-TABLE.
018800     05  WS-DAY-ENTRY OCCURS 400 TIMES
018900                      INDEXED BY WS-DAY-IX WS-DAY-JX.
019000         10  DAY-DATE                PIC X(10).
019100         10  DAY-DEBIT-TOTAL         PIC 9(09)V99.
019200         10  FILLER                  PIC X(05).
019300*
019400 01  WS-BASIC-STATS.
019500     05  WS-TOTAL-DEBIT             PIC 9(09)V99 VALUE ZERO.
019600     05  WS-TOTAL-CREDIT            PIC 9(09)V99 VALUE ZERO.
019700     05  WS-NET-CASHFLOW            PIC S9(09)V99 VALUE ZERO.
019800     05  WS-SUM-ALL-AMOUNTS         PIC 9(11)V99 VALUE ZERO.
019900     05  WS-AVERAGE-TXN             PIC 9(07)V99 VALUE ZERO.
020000     05  FILLER                     PIC X(10).
020100*
020200 01  WS-CURRENT-MONTH-TOTALS.
020300     05  WS-CUR-MONTH-TOTAL-DEBIT   PIC 9(09)V99 VALUE ZERO.
020400     05  WS-PREV-MONTH-TOTAL-DEBIT  PIC 9(09)V99 VALUE ZERO.
020500     05  WS-TOTAL-PROJECTED         PIC 9(09)V99 VALUE ZERO.
020600     05  WS-TOTAL-OVERSHOOT-SW      PIC X(01) VALUE 'N'.
020700     05  FILLER                     PIC X(10).
020800*
020900 01  WS-WORK-FIELDS.
021000     05  WS-DIFF-AMOUNT             PIC S9(09)V9999 VALUE ZERO.
021100     05  WS-DIFF-SQUARED            PIC S9(13)V9999 VALUE ZERO.
021200     05  WS-ZSCORE                  PIC S9(07)V9999 VALUE ZERO.
021300     05  WS-ZSCORE-ROUNDED          PIC S9(03)V99 VALUE ZERO.
021400     05  WS-ABS-ZSCORE              PIC S9(07)V9999 VALUE ZERO.
021500     05  WS-DAY-DIFF                PIC S9(07) COMP VALUE ZERO.
021600     05  WS-DAILY-AVG               PIC 9(09)V9999 VALUE ZERO.
021700     05  WS-REMAINING-DAYS          PIC 9(02) COMP VALUE ZERO.
021800     05  WS-MC-DEBIT                PIC 9(09)V99 VALUE ZERO.
021900     05  WS-MC-CREDIT               PIC 9(09)V99 VALUE ZERO.
022000     05  FILLER                     PIC X(10).
022100*
022200* DATE TEXT BROKEN INTO YEAR/MONTH/DAY TO COMPUTE THE ABSOLUTE
022300* DAY NUMBER USED BY THE RECURRING-GROUP DATE-GAP TEST.  THE
022400* FLAT REDEFINITION IS USED ONLY TO TRACE THE DATE BEING WORKED.
022500 01  WS-DATE-BREAKDOWN.
022600     05  WS-DB-YYYY                 PIC 9(04).
022700     05  FILLER                     PIC X(01) VALUE '-'.
022800     05  WS-DB-MM                   PIC 9(02).
022900     05  FILLER                     PIC X(01) VALUE '-'.
023000     05  WS-DB-DD                   PIC 9(02).
023100 01  WS-DATE-BREAKDOWN-FLAT REDEFINES WS-DATE-BREAKDOWN
023200                            PIC X(10).
023300*
023400* PARAMETER MONTH CARD BROKEN DOWN TO CHECK THE YYYY-MM SHAPE AT
023500* 190-VALIDATE-PARM-MONTHS TIME.
023600 01  WS-MONTH-BREAKDOWN.
023700     05  WS-MB-YYYY                 PIC 9(04).
023800     05  FILLER                     PIC X(01) VALUE '-'.
023900     05  WS-MB-MM                   PIC 9(02).
024000 01  WS-MONTH-BREAKDOWN-FLAT REDEFINES WS-MONTH-BREAKDOWN
024100                             PIC X(07).
024200*
024300* NEWTON-RAPHSON SQUARE-ROOT WORK AREA - 650-COMPUTE-SQRT HAS NO
024400* VENDOR MATH FUNCTION TO CALL ON THIS BOX, SO IT ITERATES.
024500 01  WS-SQRT-WORK.
024600     05  WS-SQRT-INPUT              PIC S9(11)V9999 VALUE ZERO.
024700     05  WS-SQRT-GUESS              PIC S9(11)V9999 VALUE ZERO.
024800     05  WS-SQRT-NEW-GUESS          PIC S9(11)V9999 VALUE ZERO.
024900     05  WS-SQRT-DIFF               PIC S9(11)V9999 VALUE ZERO.
025000 01  WS-SQRT-WORK-FLAT REDEFINES WS-SQRT-WORK PIC X(60).
025100*
025200*-----------------------*
025300 PROCEDURE DIVISION.
025400*-----------------------*
025500 000-MAIN-PROCESS.
025600*
025700     ACCEPT CURRENT-DATE FROM DATE.
025800*
025900     DISPLAY '*************** FINANCIAL ANALYZER ****************'.
026000     DISPLAY 'FINANAL STARTED DATE = ' CURRENT-MONTH '/'
026100             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
026200*
026300     PERFORM 100-OPEN-FILES.
026400     PERFORM 110-READ-PARM-FILE.
026500     PERFORM 190-VALIDATE-PARM-MONTHS.
026600*
026700     PERFORM 200-LOAD-TRANSACTIONS THRU 200-LOAD-TRANSACTIONS-EXIT
026800         UNTIL WS-TXNIN-EOF.
026900*
027000     PERFORM 300-BASIC-STATS.
027100     PERFORM 400-CATEGORY-BREAKDOWN.
027200     PERFORM 450-MONTHLY-BREAKDOWN.
027300     PERFORM 480-MONTH-CATEGORY-TRACE.
027400     PERFORM 490-DAILY-TOTALS.
027500     PERFORM 500-RECURRING-SCAN.
027600     PERFORM 520-RECURRING-REWRITE-PASS.
027700     PERFORM 600-ANOMALY-DETECT.
027800     PERFORM 700-PROJECTION.
027900*
028000     PERFORM 800-CLOSE-FILES.
028100*
028200     DISPLAY '--------------------------'.
028300     DISPLAY 'TRANSACTIONS LOADED : ' WS-TX-COUNT.
028400     DISPLAY 'CATEGORIES SEEN      : ' WS-CAT-COUNT.
028500     DISPLAY 'MONTHS SEEN          : ' WS-MONTH-COUNT.
028600     DISPLAY 'ANOMALIES WRITTEN    : ' WS-ANOMALY-COUNT.
028700     DISPLAY '--------------------------'.
028800*
028900     STOP RUN.
029000*
029100 100-OPEN-FILES.
029200     OPEN INPUT  PARM-FILE.
029300     OPEN INPUT  TXN-FILE.
029400     OPEN OUTPUT ANL-FILE.
029500*
029600 110-READ-PARM-FILE.
029700     READ PARM-FILE
029800         AT END MOVE 'Y' TO WS-PARMIN-EOF-SW
029900     END-READ.
030000     IF WS-PARMIN-EOF
030100         DISPLAY 'FINANAL - NO RUN PARAMETER CARD PRESENT.'
030200         MOVE 16 TO RETURN-CODE
030300         CLOSE PARM-FILE TXN-FILE ANL-FILE
030400         STOP RUN
030500     END-IF.
030600*
030700* VALIDATE THE YYYY-MM SHAPE OF BOTH MONTH PARAMETERS BY TESTING
030800* THE DASH POSITION AFTER MOVING EACH CARD FIELD INTO THE FLAT
030900* MONTH-BREAKDOWN VIEW.
031000 190-VALIDATE-PARM-MONTHS.
031100     MOVE PARM-CURRENT-MONTH TO WS-MONTH-BREAKDOWN-FLAT.
031200     IF WS-MONTH-BREAKDOWN-FLAT(5:1) NOT = '-'
031300         DISPLAY 'FINANAL - INVALID PARM-CURRENT-MONTH: '
031400                 PARM-CURRENT-MONTH
031500         MOVE 16 TO RETURN-CODE
031600         CLOSE PARM-FILE TXN-FILE ANL-FILE
031700         STOP RUN
031800     END-IF.
031900     MOVE PARM-PREV-MONTH TO WS-MONTH-BREAKDOWN-FLAT.
032000     IF WS-MONTH-BREAKDOWN-FLAT(5:1) NOT = '-'
032100         DISPLAY 'FINANAL - INVALID PARM-PREV-MONTH: '
032200                 PARM-PREV-MONTH
032300         MOVE 16 TO RETURN-CODE
032400         CLOSE PARM-FILE TXN-FILE ANL-FILE
032500         STOP RUN
032600     END-IF.
032700*
032800 200-LOAD-TRANSACTIONS.
032900     PERFORM 210-READ-TXN-RECORD.
033000     IF NOT WS-TXNIN-EOF
033100         PERFORM 205-STORE-ONE-TRANSACTION
033200     END-IF.
033300 200-LOAD-TRANSACTIONS-EXIT.
033400     EXIT.
033500*
033600 205-STORE-ONE-TRANSACTION.
033700     ADD 1 TO WS-TX-COUNT.
033800     IF WS-TX-COUNT > 2000
033900         DISPLAY 'FINANAL - TRANSACTION TABLE FULL AT 2000 ROWS.'
034000         MOVE 16 TO RETURN-CODE
034100         PERFORM 800-CLOSE-FILES
034200         STOP RUN
034300     END-IF.
034400     SET WS-TX-IX TO WS-TX-COUNT.
034500     MOVE TXN-ID          TO WS-TX-ID(WS-TX-IX).
034600     MOVE TXN-DATE        TO WS-TX-DATE(WS-TX-IX).
034700     MOVE TXN-MONTH       TO WS-TX-MONTH(WS-TX-IX).
034800     MOVE TXN-DAY         TO WS-TX-DAY(WS-TX-IX).
034900     MOVE TXN-DESC        TO WS-TX-DESC(WS-TX-IX).
035000     MOVE TXN-AMOUNT      TO WS-TX-AMOUNT(WS-TX-IX).
035100     MOVE TXN-TYPE        TO WS-TX-TYPE(WS-TX-IX).
035200     MOVE TXN-CATEGORY    TO WS-TX-CATEGORY(WS-TX-IX).
035300     MOVE 'N'             TO WS-TX-RECURRING(WS-TX-IX).
035400     MOVE 'N'             TO WS-TX-GROUPED-SW(WS-TX-IX).
035500     MOVE TXN-BANK        TO WS-TX-BANK(WS-TX-IX).
035600     PERFORM 510-COMPUTE-ABSDAY.
035700     PERFORM 220-FIND-OR-ADD-CATEGORY.
035800     PERFORM 230-FIND-OR-ADD-MONTH.
035900     IF WS-TX-TYPE(WS-TX-IX) = 'D'
036000         PERFORM 240-ACCUM-DAY-TOTAL
036100     END-IF.
036200     PERFORM 250-ACCUM-CURRENT-PREV-MONTH.
036300*
036400 210-READ-TXN-RECORD.
036500     READ TXN-FILE
036600         AT END MOVE 'Y' TO WS-TXNIN-EOF-SW
036700     END-READ.
036800     EVALUATE WS-TXNIN-STATUS
036900         WHEN '00'
037000         WHEN '10'
037100             CONTINUE
037200         WHEN OTHER
037300             MOVE 'TRANSACTION FILE I/O ERROR ON READ. RC: '
037400                                      TO ERR-MSG-DATA1
037500             MOVE WS-TXNIN-STATUS     TO ERR-MSG-DATA2
037600             DISPLAY ERR-MSG-DATA1
037700             DISPLAY ERR-MSG-DATA2
037800     END-EVALUATE.
037900*
038000* ABSOLUTE DAY NUMBER, GOOD ENOUGH FOR CALENDAR-DAY-DIFFERENCE
038100* TESTS WITHIN A FEW YEARS' SPAN.  FEBRUARY OF A LEAP YEAR CARRIES
038200* ONE EXTRA DAY; THIS SHOP'S LEAP TEST IS THE USUAL DIV-BY-4 RULE.
038300 510-COMPUTE-ABSDAY.
038400     MOVE WS-TX-DATE(WS-TX-IX) TO WS-DATE-BREAKDOWN-FLAT.
038500     COMPUTE WS-TX-ABSDAY(WS-TX-IX) =
038600         (WS-DB-YYYY * 365) + (WS-DB-MM * 31) + WS-DB-DD.
038700     IF WS-DB-MM > 2
038800         DIVIDE WS-DB-YYYY BY 4 GIVING WS-DIVIDE-QUOTIENT
038900             REMAINDER WS-REMAINING-DAYS
039000         IF WS-REMAINING-DAYS = ZERO
039100             ADD 1 TO WS-TX-ABSDAY(WS-TX-IX)
039200         END-IF
039300     END-IF.
039400     IF WS-TRACE-SWITCH-ON
039500         DISPLAY 'ABSDAY ' WS-DATE-BREAKDOWN-FLAT ' = '
039600                 WS-TX-ABSDAY(WS-TX-IX)
039700     END-IF.
039800*
039900* NOTE - PERFORM ... VARYING ... UNTIL INCREMENTS THE SUBSCRIPT
040000* BEFORE RE-TESTING THE UNTIL CONDITION, SO ON A MATCH THE
040100* SUBSCRIPT HAS ALREADY STEPPED PAST THE FOUND ROW BY THE TIME
040200* THE LOOP EXITS.  222-SEARCH-CATEGORY SAVES THE SUBSCRIPT AT THE
040300* MOMENT OF MATCH SO IT CAN BE RESTORED BELOW.
040400 220-FIND-OR-ADD-CATEGORY.
040500     MOVE 'N' TO WS-CATEGORY-FOUND-SW.
040600     PERFORM 222-SEARCH-CATEGORY
040700         VARYING WS-CS-IX FROM 1 BY 1
040800         UNTIL WS-CS-IX > WS-CAT-COUNT OR WS-CATEGORY-FOUND.
040900     IF WS-CATEGORY-FOUND
041000         SET WS-CS-IX TO WS-FOUND-CAT-NUM
041100     ELSE
041200         PERFORM 225-ADD-NEW-CATEGORY
041300     END-IF.
041400     IF WS-TX-TYPE(WS-TX-IX) = 'D'
041500         ADD WS-TX-AMOUNT(WS-TX-IX) TO CS-DEBIT-TOTAL(WS-CS-IX)
041600     END-IF.
041700     ADD 1 TO CS-COUNT(WS-CS-IX).
041800     ADD WS-TX-AMOUNT(WS-TX-IX) TO CS-SUM-AMOUNT(WS-CS-IX).
041900*
042000 222-SEARCH-CATEGORY.
042100     IF CS-NAME(WS-CS-IX) = WS-TX-CATEGORY(WS-TX-IX)
042200         MOVE 'Y' TO WS-CATEGORY-FOUND-SW
042300         SET WS-FOUND-CAT-NUM TO WS-CS-IX
042400     END-IF.
042500*
042600 225-ADD-NEW-CATEGORY.
042700     ADD 1 TO WS-CAT-COUNT.
042800     SET WS-CS-IX TO WS-CAT-COUNT.
042900     MOVE WS-TX-CATEGORY(WS-TX-IX) TO CS-NAME(WS-CS-IX).
043000     MOVE ZERO TO CS-COUNT(WS-CS-IX) CS-SUM-AMOUNT(WS-CS-IX)
043100                  CS-DEBIT-TOTAL(WS-CS-IX) CS-CUR-SPENT(WS-CS-IX)
043200                  CS-PREV-SPENT(WS-CS-IX).
043300*
043400 230-FIND-OR-ADD-MONTH.
043500     MOVE 'N' TO WS-MONTH-FOUND-SW.
043600     PERFORM 232-SEARCH-MONTH
043700         VARYING WS-MON-IX FROM 1 BY 1
043800         UNTIL WS-MON-IX > WS-MONTH-COUNT OR WS-MONTH-FOUND.
043900     IF WS-MONTH-FOUND
044000         SET WS-MON-IX TO WS-FOUND-MON-NUM
044100     ELSE
044200         PERFORM 235-ADD-NEW-MONTH
044300     END-IF.
044400     IF WS-TX-TYPE(WS-TX-IX) = 'D'
044500         ADD WS-TX-AMOUNT(WS-TX-IX) TO MON-DEBIT(WS-MON-IX)
044600     ELSE
044700         ADD WS-TX-AMOUNT(WS-TX-IX) TO MON-CREDIT(WS-MON-IX)
044800     END-IF.
044900*
045000 232-SEARCH-MONTH.
045100     IF MON-NAME(WS-MON-IX) = WS-TX-MONTH(WS-TX-IX)
045200         MOVE 'Y' TO WS-MONTH-FOUND-SW
045300         SET WS-FOUND-MON-NUM TO WS-MON-IX
045400     END-IF.
045500*
045600 235-ADD-NEW-MONTH.
045700     ADD 1 TO WS-MONTH-COUNT.
045800     SET WS-MON-IX TO WS-MONTH-COUNT.
045900     MOVE WS-TX-MONTH(WS-TX-IX) TO MON-NAME(WS-MON-IX).
046000     MOVE ZERO TO MON-DEBIT(WS-MON-IX) MON-CREDIT(WS-MON-IX).
046100*
046200 240-ACCUM-DAY-TOTAL.
046300     MOVE 'N' TO WS-DAY-FOUND-SW.
046400     PERFORM 242-SEARCH-DAY
046500         VARYING WS-DAY-IX FROM 1 BY 1
046600         UNTIL WS-DAY-IX > WS-DAY-COUNT OR WS-DAY-FOUND.
046700     IF WS-DAY-FOUND
046800         SET WS-DAY-IX TO WS-FOUND-DAY-NUM
046900     ELSE
047000         PERFORM 245-ADD-NEW-DAY
047100     END-IF.
047200     ADD WS-TX-AMOUNT(WS-TX-IX) TO DAY-DEBIT-TOTAL(WS-DAY-IX).
047300*
047400 242-SEARCH-DAY.
047500     IF DAY-DATE(WS-DAY-IX) = WS-TX-DATE(WS-TX-IX)
047600         MOVE 'Y' TO WS-DAY-FOUND-SW
047700         SET WS-FOUND-DAY-NUM TO WS-DAY-IX
047800     END-IF.
047900*
048000 245-ADD-NEW-DAY.
048100     ADD 1 TO WS-DAY-COUNT.
048200     SET WS-DAY-IX TO WS-DAY-COUNT.
048300     MOVE WS-TX-DATE(WS-TX-IX) TO DAY-DATE(WS-DAY-IX).
048400     MOVE ZERO TO DAY-DEBIT-TOTAL(WS-DAY-IX).
048500*
048600 250-ACCUM-CURRENT-PREV-MONTH.
048700     IF WS-TX-TYPE(WS-TX-IX) = 'D'
048800        AND WS-TX-MONTH(WS-TX-IX) = PARM-CURRENT-MONTH
048900         ADD WS-TX-AMOUNT(WS-TX-IX) TO CS-CUR-SPENT(WS-CS-IX)
049000         ADD WS-TX-AMOUNT(WS-TX-IX) TO WS-CUR-MONTH-TOTAL-DEBIT
049100     END-IF.
049200     IF WS-TX-TYPE(WS-TX-IX) = 'D'
049300        AND WS-TX-MONTH(WS-TX-IX) = PARM-PREV-MONTH
049400         ADD WS-TX-AMOUNT(WS-TX-IX) TO CS-PREV-SPENT(WS-CS-IX)
049500         ADD WS-TX-AMOUNT(WS-TX-IX) TO WS-PREV-MONTH-TOTAL-DEBIT
049600     END-IF.
049700*
049800* BASIC STATS - ALL VALUES STAY ZERO WHEN THE TABLE IS EMPTY.
049900 300-BASIC-STATS.
050000     MOVE ZERO TO WS-TOTAL-DEBIT WS-TOTAL-CREDIT
050100                  WS-SUM-ALL-AMOUNTS.
050200     PERFORM 310-ACCUM-BASIC-STATS
050300         VARYING WS-TX-IX FROM 1 BY 1
050400         UNTIL WS-TX-IX > WS-TX-COUNT.
050500     COMPUTE WS-NET-CASHFLOW = WS-TOTAL-CREDIT - WS-TOTAL-DEBIT.
050600     IF WS-TX-COUNT > ZERO
050700         COMPUTE WS-AVERAGE-TXN ROUNDED =
050800                 WS-SUM-ALL-AMOUNTS / WS-TX-COUNT
050900     ELSE
051000         MOVE ZERO TO WS-AVERAGE-TXN
051100     END-IF.
051200     MOVE 'S' TO ANL-REC-TYPE.
051300     MOVE WS-TX-COUNT      TO ANL-SUM-TXN-COUNT.
051400     MOVE WS-TOTAL-DEBIT   TO ANL-SUM-TOTAL-DEBIT.
051500     MOVE WS-TOTAL-CREDIT  TO ANL-SUM-TOTAL-CREDIT.
051600     MOVE WS-NET-CASHFLOW  TO ANL-SUM-NET-CASHFLOW.
051700     MOVE WS-AVERAGE-TXN   TO ANL-SUM-AVG-TXN.
051800     PERFORM 900-WRITE-ANL-RECORD.
051900*
052000 310-ACCUM-BASIC-STATS.
052100     IF WS-TX-TYPE(WS-TX-IX) = 'D'
052200         ADD WS-TX-AMOUNT(WS-TX-IX) TO WS-TOTAL-DEBIT
052300     ELSE
052400         ADD WS-TX-AMOUNT(WS-TX-IX) TO WS-TOTAL-CREDIT
052500     END-IF.
052600     ADD WS-TX-AMOUNT(WS-TX-IX) TO WS-SUM-ALL-AMOUNTS.
052700*
052800* CATEGORY BREAKDOWN - DEBIT TOTALS ONLY, DESCENDING.  CATEGORIES
052900* WITH NO DEBITS (E.G. INCOME) DO NOT APPEAR.
053000 400-CATEGORY-BREAKDOWN.
053100     MOVE ZERO TO WS-CAT-ORDER-COUNT.
053200     PERFORM 405-BUILD-ORDER-ENTRY
053300         VARYING WS-CS-IX FROM 1 BY 1
053400         UNTIL WS-CS-IX > WS-CAT-COUNT.
053500     PERFORM 410-SORT-CATEGORIES-DESC.
053600     PERFORM 420-WRITE-CATEGORY-RECORDS
053700         VARYING WS-CS-IX FROM 1 BY 1
053800         UNTIL WS-CS-IX > WS-CAT-ORDER-COUNT.
053900*
054000 405-BUILD-ORDER-ENTRY.
054100     IF CS-DEBIT-TOTAL(WS-CS-IX) > ZERO
054200         ADD 1 TO WS-CAT-ORDER-COUNT
054300         MOVE WS-CS-IX TO WS-CAT-ORDER(WS-CAT-ORDER-COUNT)
054400     END-IF.
054500*
054600* SELECTION SORT, DESCENDING, OVER THE SMALL ORDER ARRAY - AT
054700* MOST 13 ENTRIES SO A SIMPLE BUBBLE PASS IS PLENTY FAST ENOUGH.
054800 410-SORT-CATEGORIES-DESC.
054900     PERFORM 412-SORT-PASS
055000         VARYING WS-CS-IX FROM 1 BY 1
055100         UNTIL WS-CS-IX >= WS-CAT-ORDER-COUNT.
055200*
055300 412-SORT-PASS.
055400     PERFORM 414-SORT-COMPARE
055500         VARYING WS-CS-JX FROM 1 BY 1
055600         UNTIL WS-CS-JX > WS-CAT-ORDER-COUNT - WS-CS-IX.
055700*
055800 414-SORT-COMPARE.
055900     SET WS-TX-JX TO WS-CAT-ORDER(WS-CS-JX).
056000     SET WS-TX-KX TO WS-CAT-ORDER(WS-CS-JX + 1).
056100     IF CS-DEBIT-TOTAL(WS-TX-JX) < CS-DEBIT-TOTAL(WS-TX-KX)
056200         MOVE WS-CAT-ORDER(WS-CS-JX) TO WS-SQRT-ITER-CTR
056300         MOVE WS-CAT-ORDER(WS-CS-JX + 1) TO WS-CAT-ORDER(WS-CS-JX)
056400         MOVE WS-SQRT-ITER-CTR TO WS-CAT-ORDER(WS-CS-JX + 1)
056500     END-IF.
056600*
056700 420-WRITE-CATEGORY-RECORDS.
056800     SET WS-CS-JX TO WS-CAT-ORDER(WS-CS-IX).
056900     MOVE 'C' TO ANL-REC-TYPE.
057000     MOVE CS-NAME(WS-CS-JX)        TO ANL-CAT-NAME.
057100     MOVE CS-DEBIT-TOTAL(WS-CS-JX) TO ANL-CAT-TOTAL.
057200     PERFORM 900-WRITE-ANL-RECORD.
057300*
057400* MONTHLY BREAKDOWN - ASCENDING.  YYYY-MM TEXT SORTS THE SAME AS
057500* THE CALENDAR, SO A PLAIN ALPHABETIC COMPARE IS ENOUGH.
057600 450-MONTHLY-BREAKDOWN.
057700     PERFORM 460-SORT-MONTHS-ASC.
057800     PERFORM 470-WRITE-MONTH-RECORDS
057900         VARYING WS-MON-IX FROM 1 BY 1
058000         UNTIL WS-MON-IX > WS-MONTH-COUNT.
058100*
058200 460-SORT-MONTHS-ASC.
058300     PERFORM 462-MONTH-SORT-PASS
058400         VARYING WS-MON-IX FROM 1 BY 1
058500         UNTIL WS-MON-IX >= WS-MONTH-COUNT.
058600*
058700 462-MONTH-SORT-PASS.
058800     PERFORM 464-MONTH-SORT-COMPARE
058900         VARYING WS-MON-JX FROM 1 BY 1
059000         UNTIL WS-MON-JX > WS-MONTH-COUNT - WS-MON-IX.
059100*
059200 464-MONTH-SORT-COMPARE.
059300     IF MON-NAME(WS-MON-JX) > MON-NAME(WS-MON-JX + 1)
059400         MOVE WS-MONTH-ENTRY(WS-MON-JX) TO WS-SQRT-WORK-FLAT(1:34)
059500         MOVE WS-MONTH-ENTRY(WS-MON-JX + 1)
059600                                        TO WS-MONTH-ENTRY(WS-MON-JX)
059700         MOVE WS-SQRT-WORK-FLAT(1:34)
059800                                  TO WS-MONTH-ENTRY(WS-MON-JX + 1)
059900     END-IF.
060000*
060100 470-WRITE-MONTH-RECORDS.
060200     MOVE 'M' TO ANL-REC-TYPE.
060300     MOVE MON-NAME(WS-MON-IX)   TO ANL-MON-MONTH.
060400     MOVE MON-DEBIT(WS-MON-IX)  TO ANL-MON-DEBIT.
060500     MOVE MON-CREDIT(WS-MON-IX) TO ANL-MON-CREDIT.
060600     PERFORM 900-WRITE-ANL-RECORD.
060700*
060800* PER MONTH, PER CATEGORY DEBIT/CREDIT SUMS - TRACE ONLY.  NO
060900* REPORTS SECTION PRINTS THIS BREAKOUT, SO IT IS NOT WRITTEN TO
061000* ANL-FILE, BUT THE BUSINESS RULE STILL CALLS FOR COMPUTING IT.
061100 480-MONTH-CATEGORY-TRACE.
061200     IF WS-TRACE-SWITCH-ON
061300         PERFORM 482-TRACE-ONE-MONTH
061400             VARYING WS-MON-IX FROM 1 BY 1
061500             UNTIL WS-MON-IX > WS-MONTH-COUNT
061600     END-IF.
061700*
061800 482-TRACE-ONE-MONTH.
061900     PERFORM 484-TRACE-ONE-MONTH-CATEGORY
062000         VARYING WS-CS-IX FROM 1 BY 1
062100         UNTIL WS-CS-IX > WS-CAT-COUNT.
062200*
062300 484-TRACE-ONE-MONTH-CATEGORY.
062400     MOVE ZERO TO WS-MC-DEBIT WS-MC-CREDIT.
062500     PERFORM 486-TRACE-SCAN-TRANSACTION
062600         VARYING WS-TX-IX FROM 1 BY 1
062700         UNTIL WS-TX-IX > WS-TX-COUNT.
062800     IF WS-MC-DEBIT > ZERO OR WS-MC-CREDIT > ZERO
062900         DISPLAY 'MONTH ' MON-NAME(WS-MON-IX) ' CAT '
063000                 CS-NAME(WS-CS-IX) ' DR ' WS-MC-DEBIT
063100                 ' CR ' WS-MC-CREDIT
063200     END-IF.
063300*
063400 486-TRACE-SCAN-TRANSACTION.
063500     IF WS-TX-MONTH(WS-TX-IX) = MON-NAME(WS-MON-IX)
063600        AND WS-TX-CATEGORY(WS-TX-IX) = CS-NAME(WS-CS-IX)
063700         IF WS-TX-TYPE(WS-TX-IX) = 'D'
063800             ADD WS-TX-AMOUNT(WS-TX-IX) TO WS-MC-DEBIT
063900         ELSE
064000             ADD WS-TX-AMOUNT(WS-TX-IX) TO WS-MC-CREDIT
064100         END-IF
064200     END-IF.
064300*
064400* DAILY TOTALS - ASCENDING DATE ORDER, TRACE ONLY (SEE NOTE AT
064500* 480-MONTH-CATEGORY-TRACE - NO REPORTS SECTION PRINTS THESE).
064600 490-DAILY-TOTALS.
064700     PERFORM 495-SORT-DAYS-ASC.
064800     IF WS-TRACE-SWITCH-ON
064900         PERFORM 498-TRACE-ONE-DAY
065000             VARYING WS-DAY-IX FROM 1 BY 1
065100             UNTIL WS-DAY-IX > WS-DAY-COUNT
065200     END-IF.
065300*
065400 495-SORT-DAYS-ASC.
065500     PERFORM 496-DAY-SORT-PASS
065600         VARYING WS-DAY-IX FROM 1 BY 1
065700         UNTIL WS-DAY-IX >= WS-DAY-COUNT.
065800*
065900 496-DAY-SORT-PASS.
066000     PERFORM 497-DAY-SORT-COMPARE
066100         VARYING WS-DAY-JX FROM 1 BY 1
066200         UNTIL WS-DAY-JX > WS-DAY-COUNT - WS-DAY-IX.
066300*
066400 497-DAY-SORT-COMPARE.
066500     IF DAY-DATE(WS-DAY-JX) > DAY-DATE(WS-DAY-JX + 1)
066600         MOVE WS-DAY-ENTRY(WS-DAY-JX) TO WS-SQRT-WORK-FLAT(1:26)
066700         MOVE WS-DAY-ENTRY(WS-DAY-JX + 1) TO WS-DAY-ENTRY(WS-DAY-JX)
066800         MOVE WS-SQRT-WORK-FLAT(1:26) TO WS-DAY-ENTRY(WS-DAY-JX + 1)
066900     END-IF.
067000*
067100 498-TRACE-ONE-DAY.
067200     DISPLAY 'DAILY TOTAL ' DAY-DATE(WS-DAY-IX) ' = '
067300             DAY-DEBIT-TOTAL(WS-DAY-IX).
067400*
067500* RECURRING IDENTIFICATION - GROUP BY EXACT (DESCRIPTION, AMOUNT);
067600* MARK THE WHOLE GROUP RECURRING WHEN ANY CONSECUTIVE-DATE GAP IN
067700* THE GROUP IS 45 DAYS OR LESS.
067800 500-RECURRING-SCAN.
067900     PERFORM 502-SCAN-ONE-START
068000         VARYING WS-TX-IX FROM 1 BY 1
068100         UNTIL WS-TX-IX > WS-TX-COUNT.
068200*
068300 502-SCAN-ONE-START.
068400     IF WS-TX-GROUPED-SW(WS-TX-IX) = 'N'
068500         PERFORM 505-BUILD-GROUP
068600         IF WS-GROUP-COUNT > 1
068700             PERFORM 508-SORT-GROUP-BY-DATE
068800             PERFORM 509-CHECK-GROUP-WINDOW
068900         END-IF
069000     END-IF.
069100*
069200 505-BUILD-GROUP.
069300     MOVE 1 TO WS-GROUP-COUNT.
069400     SET WS-GRP-IX TO 1.
069500     MOVE WS-TX-IX TO WS-GROUP-TX-NUM(1).
069600     MOVE 'Y' TO WS-TX-GROUPED-SW(WS-TX-IX).
069700     SET WS-TX-JX TO WS-TX-IX.
069800     SET WS-TX-JX UP BY 1.
069900     PERFORM 506-BUILD-GROUP-SCAN
070000         VARYING WS-TX-JX FROM WS-TX-JX BY 1
070100         UNTIL WS-TX-JX > WS-TX-COUNT.
070200*
070300 506-BUILD-GROUP-SCAN.
070400     IF WS-TX-DESC(WS-TX-JX) = WS-TX-DESC(WS-TX-IX)
070500        AND WS-TX-AMOUNT(WS-TX-JX) = WS-TX-AMOUNT(WS-TX-IX)
070600         IF WS-GROUP-COUNT < 50
070700             ADD 1 TO WS-GROUP-COUNT
070800             SET WS-GRP-IX TO WS-GROUP-COUNT
070900             MOVE WS-TX-JX TO WS-GROUP-TX-NUM(WS-GRP-IX)
071000         END-IF
071100         MOVE 'Y' TO WS-TX-GROUPED-SW(WS-TX-JX)
071200     END-IF.
071300*
071400* INSERTION SORT OF THE GROUP'S TRANSACTION NUMBERS BY ABSOLUTE
071500* DAY - AT MOST 50 MEMBERS, SO THIS IS CHEAP.
071600 508-SORT-GROUP-BY-DATE.
071700     PERFORM 508-GROUP-SORT-PASS
071800         VARYING WS-GRP-IX FROM 1 BY 1
071900         UNTIL WS-GRP-IX >= WS-GROUP-COUNT.
072000*
072100 508-GROUP-SORT-PASS.
072200     PERFORM 508-GROUP-SORT-COMPARE
072300         VARYING WS-CS-IX FROM 1 BY 1
072400         UNTIL WS-CS-IX > WS-GROUP-COUNT - WS-GRP-IX.
072500*
072600 508-GROUP-SORT-COMPARE.
072700     SET WS-TX-JX TO WS-GROUP-TX-NUM(WS-CS-IX).
072800     SET WS-TX-KX TO WS-GROUP-TX-NUM(WS-CS-IX + 1).
072900     IF WS-TX-ABSDAY(WS-TX-JX) > WS-TX-ABSDAY(WS-TX-KX)
073000         MOVE WS-GROUP-TX-NUM(WS-CS-IX)       TO WS-SWAP-TX-NUM
073100         MOVE WS-GROUP-TX-NUM(WS-CS-IX + 1)
073200                                   TO WS-GROUP-TX-NUM(WS-CS-IX)
073300         MOVE WS-SWAP-TX-NUM TO WS-GROUP-TX-NUM(WS-CS-IX + 1)
073400     END-IF.
073500*
073600 509-CHECK-GROUP-WINDOW.
073700     MOVE 'N' TO WS-GROUP-RECURRING-SW.
073800     PERFORM 509-CHECK-ONE-GAP
073900         VARYING WS-GRP-IX FROM 1 BY 1
074000         UNTIL WS-GRP-IX >= WS-GROUP-COUNT OR WS-GROUP-RECURRING.
074100     IF WS-GROUP-RECURRING
074200         PERFORM 509-MARK-GROUP-RECURRING
074300             VARYING WS-GRP-IX FROM 1 BY 1
074400             UNTIL WS-GRP-IX > WS-GROUP-COUNT
074500     END-IF.
074600*
074700 509-CHECK-ONE-GAP.
074800     SET WS-TX-JX TO WS-GROUP-TX-NUM(WS-GRP-IX).
074900     SET WS-TX-KX TO WS-GROUP-TX-NUM(WS-GRP-IX + 1).
075000     COMPUTE WS-DAY-DIFF =
075100         WS-TX-ABSDAY(WS-TX-KX) - WS-TX-ABSDAY(WS-TX-JX).
075200     IF WS-DAY-DIFF <= 45
075300         MOVE 'Y' TO WS-GROUP-RECURRING-SW
075400     END-IF.
075500*
075600 509-MARK-GROUP-RECURRING.
075700     SET WS-TX-JX TO WS-GROUP-TX-NUM(WS-GRP-IX).
075800     MOVE 'Y' TO WS-TX-RECURRING(WS-TX-JX).
075900*
076000* SECOND PASS - REOPEN TXN-FILE I-O AND REWRITE TXN-RECURRING IN
076100* THE SAME SEQUENTIAL ORDER THE FIRST PASS LOADED IT IN.
076200 520-RECURRING-REWRITE-PASS.
076300     CLOSE TXN-FILE.
076400     OPEN I-O TXN-FILE.
076500     PERFORM 525-READ-REWRITE-ONE
076600         VARYING WS-TX-IX FROM 1 BY 1
076700         UNTIL WS-TXNIO-EOF OR WS-TX-IX > WS-TX-COUNT.
076800     CLOSE TXN-FILE.
076900*
077000 525-READ-REWRITE-ONE.
077100     READ TXN-FILE
077200         AT END MOVE 'Y' TO WS-TXNIO-EOF-SW
077300     END-READ.
077400     IF NOT WS-TXNIO-EOF
077500         MOVE WS-TX-RECURRING(WS-TX-IX) TO TXN-RECURRING
077600         REWRITE TXN-RECORD
077700         EVALUATE WS-TXNIN-STATUS
077800             WHEN '00'
077900                 CONTINUE
078000             WHEN OTHER
078100                 MOVE 'TRANSACTION FILE I/O ERROR ON REWRITE: '
078200                                          TO ERR-MSG-DATA1
078300                 MOVE WS-TXNIN-STATUS     TO ERR-MSG-DATA2
078400                 DISPLAY ERR-MSG-DATA1
078500                 DISPLAY ERR-MSG-DATA2
078600         END-EVALUATE
078700     END-IF.
078800*
078900* ANOMALY DETECTION - PER CATEGORY, FIRST-APPEARANCE ORDER.
079000* SKIP CATEGORIES WITH ONE OR FEWER TRANSACTIONS OR A ZERO
079100* SAMPLE STANDARD DEVIATION.
079200 600-ANOMALY-DETECT.
079300     PERFORM 605-ANOMALY-ONE-CATEGORY
079400         VARYING WS-CS-IX FROM 1 BY 1
079500         UNTIL WS-CS-IX > WS-CAT-COUNT.
079600*
079700 605-ANOMALY-ONE-CATEGORY.
079800     IF CS-COUNT(WS-CS-IX) > 1
079900         PERFORM 610-COMPUTE-CATEGORY-MEAN
080000         PERFORM 620-COMPUTE-SUMSQ-DEV
080100         COMPUTE CS-VARIANCE(WS-CS-IX) ROUNDED =
080200             CS-SUMSQ-DEV(WS-CS-IX) / (CS-COUNT(WS-CS-IX) - 1)
080300         IF CS-VARIANCE(WS-CS-IX) > ZERO
080400             MOVE CS-VARIANCE(WS-CS-IX) TO WS-SQRT-INPUT
080500             PERFORM 650-COMPUTE-SQRT
080600             MOVE WS-SQRT-GUESS TO CS-STDDEV(WS-CS-IX)
080700             PERFORM 630-EMIT-ANOMALIES-FOR-CATEGORY
080800                 VARYING WS-TX-IX FROM 1 BY 1
080900                 UNTIL WS-TX-IX > WS-TX-COUNT
081000         END-IF
081100     END-IF.
081200*
081300 610-COMPUTE-CATEGORY-MEAN.
081400     COMPUTE CS-MEAN(WS-CS-IX) ROUNDED =
081500         CS-SUM-AMOUNT(WS-CS-IX) / CS-COUNT(WS-CS-IX).
081600*
081700 620-COMPUTE-SUMSQ-DEV.
081800     MOVE ZERO TO CS-SUMSQ-DEV(WS-CS-IX).
081900     PERFORM 622-ACCUM-SUMSQ-DEV
082000         VARYING WS-TX-IX FROM 1 BY 1
082100         UNTIL WS-TX-IX > WS-TX-COUNT.
082200*
082300 622-ACCUM-SUMSQ-DEV.
082400     IF WS-TX-CATEGORY(WS-TX-IX) = CS-NAME(WS-CS-IX)
082500         COMPUTE WS-DIFF-AMOUNT =
082600             WS-TX-AMOUNT(WS-TX-IX) - CS-MEAN(WS-CS-IX)
082700         COMPUTE WS-DIFF-SQUARED ROUNDED =
082800             WS-DIFF-AMOUNT * WS-DIFF-AMOUNT
082900         ADD WS-DIFF-SQUARED TO CS-SUMSQ-DEV(WS-CS-IX)
083000     END-IF.
083100*
083200 630-EMIT-ANOMALIES-FOR-CATEGORY.
083300     IF WS-TX-CATEGORY(WS-TX-IX) = CS-NAME(WS-CS-IX)
083400         COMPUTE WS-ZSCORE ROUNDED =
083500             (WS-TX-AMOUNT(WS-TX-IX) - CS-MEAN(WS-CS-IX))
083600                  / CS-STDDEV(WS-CS-IX)
083700         IF WS-ZSCORE < ZERO
083800             COMPUTE WS-ABS-ZSCORE = WS-ZSCORE * -1
083900         ELSE
084000             MOVE WS-ZSCORE TO WS-ABS-ZSCORE
084100         END-IF
084200         IF WS-ABS-ZSCORE > 2.0
084300             COMPUTE WS-ZSCORE-ROUNDED ROUNDED = WS-ZSCORE
084400             MOVE 'A' TO ANL-REC-TYPE
084500             MOVE WS-TX-ID(WS-TX-IX)     TO ANL-ANOM-ID
084600             MOVE WS-TX-DATE(WS-TX-IX)   TO ANL-ANOM-DATE
084700             MOVE WS-TX-DESC(WS-TX-IX)   TO ANL-ANOM-DESC
084800             MOVE WS-TX-AMOUNT(WS-TX-IX) TO ANL-ANOM-AMOUNT
084900             MOVE CS-NAME(WS-CS-IX)      TO ANL-ANOM-CAT
085000             MOVE WS-ZSCORE-ROUNDED      TO ANL-ANOM-ZSCORE
085100             PERFORM 900-WRITE-ANL-RECORD
085200             ADD 1 TO WS-ANOMALY-COUNT
085300         END-IF
085400     END-IF.
085500*
085600* NEWTON-RAPHSON SQUARE ROOT OF WS-SQRT-INPUT, RESULT LEFT IN
085700* WS-SQRT-GUESS.  TWENTY ITERATIONS IS MORE THAN ENOUGH FOR THE
085800* FOUR DECIMAL PLACES CARRIED HERE.
085900 650-COMPUTE-SQRT.
086000     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
086100     MOVE ZERO TO WS-SQRT-ITER-CTR.
086200     PERFORM 652-SQRT-ITERATION
086300         VARYING WS-SQRT-ITER-CTR FROM 1 BY 1
086400         UNTIL WS-SQRT-ITER-CTR > 20.
086500*
086600 652-SQRT-ITERATION.
086700     COMPUTE WS-SQRT-NEW-GUESS ROUNDED =
086800         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
086900     MOVE WS-SQRT-NEW-GUESS TO WS-SQRT-GUESS.
087000     IF WS-TRACE-SWITCH-ON
087100         DISPLAY 'SQRT ITER ' WS-SQRT-ITER-CTR ' GUESS '
087200                 WS-SQRT-WORK-FLAT
087300     END-IF.
087400*
087500* MONTHLY SPENDING PROJECTION - CURRENT-MONTH DEBITS ONLY, PER
087600* CATEGORY, THEN A TOTAL LINE.
087700 700-PROJECTION.
087800     IF WS-CUR-MONTH-TOTAL-DEBIT > ZERO
087900        AND PARM-DAYS-ELAPSED > ZERO
088000         PERFORM 710-PROJECT-ONE-CATEGORY
088100             VARYING WS-CS-IX FROM 1 BY 1
088200             UNTIL WS-CS-IX > WS-CAT-COUNT
088300         PERFORM 790-WRITE-TOTAL-PROJECTION
088400     END-IF.
088500*
088600 710-PROJECT-ONE-CATEGORY.
088700     IF CS-CUR-SPENT(WS-CS-IX) > ZERO
088800         COMPUTE WS-DAILY-AVG ROUNDED =
088900             CS-CUR-SPENT(WS-CS-IX) / PARM-DAYS-ELAPSED.
089000         COMPUTE WS-TOTAL-PROJECTED ROUNDED =
089100             CS-CUR-SPENT(WS-CS-IX) + (WS-DAILY-AVG *
089200             (PARM-DAYS-IN-MONTH - PARM-DAYS-ELAPSED)).
089300         MOVE 'N' TO WS-TOTAL-OVERSHOOT-SW.
089400         IF CS-PREV-SPENT(WS-CS-IX) > ZERO
089500            AND WS-TOTAL-PROJECTED >
089600                CS-PREV-SPENT(WS-CS-IX) * 1.2
089700             MOVE 'Y' TO WS-TOTAL-OVERSHOOT-SW
089800         END-IF.
089900         MOVE 'P' TO ANL-REC-TYPE.
090000         MOVE CS-NAME(WS-CS-IX)        TO ANL-PROJ-CATEGORY.
090100         MOVE CS-CUR-SPENT(WS-CS-IX)   TO ANL-PROJ-CURRENT.
090200         MOVE WS-TOTAL-PROJECTED       TO ANL-PROJ-PROJECTED.
090300         MOVE CS-PREV-SPENT(WS-CS-IX)  TO ANL-PROJ-PREV-MONTH.
090400         MOVE WS-TOTAL-OVERSHOOT-SW    TO ANL-PROJ-OVERSHOOT.
090500         PERFORM 900-WRITE-ANL-RECORD.
090600         ADD 1 TO WS-PROJECTION-COUNT
090700     END-IF.
090800*
090900 790-WRITE-TOTAL-PROJECTION.
091000     COMPUTE WS-TOTAL-PROJECTED ROUNDED =
091100         (WS-CUR-MONTH-TOTAL-DEBIT / PARM-DAYS-ELAPSED)
091200             * PARM-DAYS-IN-MONTH.
091300     MOVE 'N' TO WS-TOTAL-OVERSHOOT-SW.
091400     IF WS-PREV-MONTH-TOTAL-DEBIT > ZERO
091500        AND WS-TOTAL-PROJECTED >
091600            WS-PREV-MONTH-TOTAL-DEBIT * 1.1
091700         MOVE 'Y' TO WS-TOTAL-OVERSHOOT-SW
091800     END-IF.
091900     MOVE 'T' TO ANL-REC-TYPE.
092000     MOVE 'TOTAL'                     TO ANL-PROJ-CATEGORY.
092100     MOVE WS-CUR-MONTH-TOTAL-DEBIT    TO ANL-PROJ-CURRENT.
092200     MOVE WS-TOTAL-PROJECTED          TO ANL-PROJ-PROJECTED.
092300     MOVE WS-PREV-MONTH-TOTAL-DEBIT   TO ANL-PROJ-PREV-MONTH.
092400     MOVE WS-TOTAL-OVERSHOOT-SW       TO ANL-PROJ-OVERSHOOT.
092500     PERFORM 900-WRITE-ANL-RECORD.
092600*
092700 800-CLOSE-FILES.
092800     CLOSE PARM-FILE.
092900     CLOSE ANL-FILE.
093000*
093100 900-WRITE-ANL-RECORD.
093200     WRITE ANL-RECORD.
093300     EVALUATE WS-ANLOUT-STATUS
093400         WHEN '00'
093500             CONTINUE
093600         WHEN OTHER
093700             MOVE 'ANALYSIS FILE I/O ERROR ON WRITE. RC: '
093800                                      TO ERR-MSG-DATA1
093900             MOVE WS-ANLOUT-STATUS    TO ERR-MSG-DATA2
094000             DISPLAY ERR-MSG-DATA1
094100             DISPLAY ERR-MSG-DATA2
094200     END-EVALUATE.
