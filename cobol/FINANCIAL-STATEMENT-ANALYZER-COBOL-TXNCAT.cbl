000100******************************************************************
000200* Author: R S PRAJAPATI
000300* Date: 12-03-1990
000400* Purpose: TRANSACTION CATEGORIZER - SCANS EACH NORMALIZED
000500*        : TRANSACTION'S DESCRIPTION FOR CATEGORY KEYWORDS AND
000600*        : REWRITES TXN-CATEGORY IN PLACE.  FIRST CATEGORY WITH
000700*        : A MATCHING KEYWORD WINS; NO MATCH FALLS TO OTHER.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------*
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID. TXNCAT.
001400 AUTHOR. R S PRAJAPATI.
001500 INSTALLATION. PERSONAL-FINANCE-SYSTEMS.
001600 DATE-WRITTEN. 12-03-1990.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001900******************************************************************
002000* CHANGE LOG
002100*------------------------------------------------------------*
002200* 1990-03-12 RSP  CR10044  ORIGINAL PROGRAM - 10 CATEGORIES.
002300* 1992-09-02 VKM  CR10055  SEARCH IS NOW CASE-INSENSITIVE (INPUT
002400*                          DESCRIPTION IS UPPERCASED BEFORE SCAN).
002500* 1995-08-14 VKM  CR10059  ADDED INVESTMENT AND BILLS CATEGORIES
002600*                          (12 CATEGORIES PLUS OTHER DEFAULT).
002700* 1998-12-02 RSP  Y2K0007  NO DATE LOGIC IN THIS PROGRAM - REVIEWED
002800*                          FOR COMPLIANCE, NO CHANGE REQUIRED.
002900* 2001-10-30 ANB  CR10132  KEYWORD TABLE WIDENED TO 20 ENTRIES PER
003000*                          CATEGORY (UTILITIES HAD OUTGROWN 16).
003100******************************************************************
003200*-----------------------*
003300 ENVIRONMENT DIVISION.
003400*-----------------------*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003900     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
004000     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500     SELECT TXN-FILE ASSIGN TO TXNIO
004600         ORGANIZATION IS SEQUENTIAL
004700         ACCESS IS SEQUENTIAL
004800         FILE STATUS  IS  WS-TXNIO-STATUS.
004900*
005000*-----------------------*
005100 DATA DIVISION.
005200*-----------------------*
005300 FILE SECTION.
005400*
005500 FD  TXN-FILE RECORDING MODE F.
005600 COPY TXNREC.
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 01  SYSTEM-DATE-AND-TIME.
006100     05  CURRENT-DATE.
006200         10  CURRENT-YEAR           PIC 9(02).
006300         10  CURRENT-MONTH          PIC 9(02).
006400         10  CURRENT-DAY            PIC 9(02).
006450* FLAT VIEW OF THE RUN DATE - DISPLAY TRACE LINE PRINTS IT AS ONE
006460* SIX-BYTE STRING INSTEAD OF THREE SEPARATE EDIT BREAKS.
006470 01  CURRENT-DATE-FLAT REDEFINES CURRENT-DATE PIC X(06).
006500*
006600 01  WS-FIELDS.
006700     05  WS-TXNIO-STATUS            PIC X(02) VALUE SPACES.
006800     05  ERR-MSG-DATA1              PIC X(40) VALUE SPACES.
006900     05  ERR-MSG-DATA2              PIC X(40) VALUE SPACES.
007000*
007100 01  SWITCHES.
007200     05  WS-TXNIO-EOF-SW            PIC X(01) VALUE 'N'.
007300         88  WS-TXNIO-EOF               VALUE 'Y'.
007400     05  WS-MATCH-FOUND-SW          PIC X(01) VALUE 'N'.
007500         88  WS-MATCH-FOUND             VALUE 'Y'.
007600     05  WS-TRACE-SWITCH-ON         PIC X(01) VALUE 'N'.
007700     05  WS-TRACE-SWITCH-OFF        PIC X(01) VALUE 'N'.
007800*
007900 01  WS-COUNTERS             COMP.
008000     05  WS-RECS-READ               PIC 9(06) VALUE ZERO.
008100     05  WS-RECS-OTHER              PIC 9(06) VALUE ZERO.
008200*
008300 01  SUBSCRIPTS               BINARY.
008400     05  WS-DESC-LEN                PIC 9(02).
008500     05  WS-KW-LEN                   PIC 9(02).
008600     05  WS-SCAN-POS                 PIC 9(02).
008700     05  WS-SCAN-LIMIT                PIC 9(02).
008800*
008900* UPPERCASED WORKING COPY OF THE DESCRIPTION, SCANNED FOR EACH
009000* KEYWORD.  AN ALTERNATE FLAT VIEW IS USED FOR THE TRACE DISPLAY.
009100 01  WS-DESC-UPPER                  PIC X(40).
009200 01  WS-DESC-UPPER-FLAT REDEFINES WS-DESC-UPPER PIC X(40).
009300*
009400 01  WS-DESC-WINDOW                 PIC X(20).
009500*
009600 COPY CATKEYS.
009700*
009800* ALTERNATE VIEW OF THE CATEGORY TABLE USED ONLY TO DISPLAY THE
009900* TOTAL BYTE COUNT LOADED AT 100-LOAD-CATEGORY-TABLE TIME.
010000 01  CAT-TABLE-FLAT REDEFINES CAT-TABLE PIC X(3924).
010100 01  CAT-TABLE-LOAD-COUNT            PIC 9(04) COMP VALUE ZERO.
010200*
010300*-----------------------*
010400 PROCEDURE DIVISION.
010500*-----------------------*
010600 000-MAIN-PROCESS.
010700*
010800     ACCEPT CURRENT-DATE FROM DATE.
010900*
011000     DISPLAY '*************** TRANSACTION CATEGORIZER **********'.
011100     DISPLAY 'TXNCAT STARTED DATE = ' CURRENT-MONTH '/'
011200             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
011210     IF WS-TRACE-SWITCH-ON
011220         DISPLAY 'TXNCAT TRACE - RUN DATE YYMMDD = '
011230                 CURRENT-DATE-FLAT
011240     END-IF.
011300*
011400     PERFORM 100-LOAD-CATEGORY-TABLE.
011500     PERFORM 150-OPEN-FILES.
011600*
011700     PERFORM 200-PROCESS THRU 200-PROCESS-EXIT
011800         UNTIL WS-TXNIO-EOF.
011900*
012000     PERFORM 400-CLOSE-FILES.
012100*
012200     DISPLAY '--------------------------'.
012300     DISPLAY 'RECORDS READ      : ' WS-RECS-READ.
012400     DISPLAY 'DEFAULTED TO OTHER: ' WS-RECS-OTHER.
012500     DISPLAY '--------------------------'.
012600*
012700     STOP RUN.
012800*
012900 150-OPEN-FILES.
013000     OPEN I-O TXN-FILE.
013100*
013200 200-PROCESS.
013300     PERFORM 210-READ-TXN-RECORD.
013400     IF NOT WS-TXNIO-EOF
013500         PERFORM 220-CATEGORIZE-RECORD
013600         PERFORM 290-REWRITE-TXN-RECORD
013700     END-IF.
013800 200-PROCESS-EXIT.
013900     EXIT.
014000*
014100 210-READ-TXN-RECORD.
014200     READ TXN-FILE
014300         AT END MOVE 'Y' TO WS-TXNIO-EOF-SW
014400     END-READ.
014500     EVALUATE WS-TXNIO-STATUS
014600         WHEN '00'
014700         WHEN '10'
014800             CONTINUE
014900         WHEN OTHER
015000             MOVE 'TRANSACTION FILE I/O ERROR ON READ. RC: '
015100                                     TO ERR-MSG-DATA1
015200             MOVE WS-TXNIO-STATUS    TO ERR-MSG-DATA2
015300             DISPLAY ERR-MSG-DATA1
015400             DISPLAY ERR-MSG-DATA2
015500     END-EVALUATE.
015600     IF NOT WS-TXNIO-EOF
015700         ADD 1 TO WS-RECS-READ
015800     END-IF.
015900*
016000 220-CATEGORIZE-RECORD.
016100     MOVE TXN-DESC TO WS-DESC-UPPER.
016200     INSPECT WS-DESC-UPPER
016300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
016400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016500     MOVE SPACES TO TXN-CATEGORY.
016600     MOVE 'N' TO WS-MATCH-FOUND-SW.
016700*
016800     PERFORM 230-SCAN-CATEGORIES
016900         VARYING CAT-IX FROM 1 BY 1
017000         UNTIL CAT-IX > 12 OR WS-MATCH-FOUND.
017100*
017200     IF NOT WS-MATCH-FOUND
017300         MOVE CAT-OTHER-NAME TO TXN-CATEGORY
017400         ADD 1 TO WS-RECS-OTHER
017500     END-IF.
017600*
017700     IF WS-TRACE-SWITCH-ON
017800         DISPLAY 'TXN-ID ' TXN-ID ' CATEGORY ' TXN-CATEGORY
017900     END-IF.
018000*
018100 230-SCAN-CATEGORIES.
018200     PERFORM 240-SCAN-KEYWORDS
018300         VARYING CAT-KW-IX FROM 1 BY 1
018400         UNTIL CAT-KW-IX > CAT-KEYWORD-COUNT(CAT-IX)
018500            OR WS-MATCH-FOUND.
018600*
018700 240-SCAN-KEYWORDS.
018800     PERFORM 250-KEYWORD-PRESENT.
018900     IF WS-MATCH-FOUND
019000         MOVE CAT-NAME(CAT-IX) TO TXN-CATEGORY
019100     END-IF.
019200*
019300* CLASSIC REFERENCE-MODIFICATION SUBSTRING SEARCH - NO INTRINSIC
019400* FUNCTIONS USED.  SLIDE A WINDOW THE LENGTH OF THE KEYWORD ACROSS
019500* THE UPPERCASED DESCRIPTION AND COMPARE AT EACH POSITION.
019600 250-KEYWORD-PRESENT.
019700     MOVE ZERO TO WS-DESC-LEN WS-KW-LEN WS-SCAN-POS.
019800     PERFORM 252-LENGTH-OF-DESC.
019900     PERFORM 254-LENGTH-OF-KEYWORD.
020000     IF WS-KW-LEN = ZERO OR WS-KW-LEN > WS-DESC-LEN
020100         GO TO 250-EXIT
020200     END-IF.
020300     COMPUTE WS-SCAN-LIMIT = WS-DESC-LEN - WS-KW-LEN + 1.
020400     MOVE 1 TO WS-SCAN-POS.
020500 250-SCAN-LOOP.
020600     IF WS-SCAN-POS > WS-SCAN-LIMIT
020700         GO TO 250-EXIT
020800     END-IF.
020900     MOVE SPACES TO WS-DESC-WINDOW.
021000     MOVE WS-DESC-UPPER(WS-SCAN-POS:WS-KW-LEN)
021100                               TO WS-DESC-WINDOW(1:WS-KW-LEN).
021200     IF WS-DESC-WINDOW(1:WS-KW-LEN) =
021300        CAT-KEYWORD(CAT-IX CAT-KW-IX)(1:WS-KW-LEN)
021400         MOVE 'Y' TO WS-MATCH-FOUND-SW
021500         GO TO 250-EXIT
021600     END-IF.
021700     ADD 1 TO WS-SCAN-POS.
021800     GO TO 250-SCAN-LOOP.
021900 250-EXIT.
022000     EXIT.
022100*
022200 252-LENGTH-OF-DESC.
022300     MOVE 40 TO WS-DESC-LEN.
022400 252-BACK-LOOP.
022500     IF WS-DESC-LEN = ZERO
022600         GO TO 252-EXIT
022700     END-IF.
022800     IF WS-DESC-UPPER(WS-DESC-LEN:1) NOT = SPACE
022900         GO TO 252-EXIT
023000     END-IF.
023100     SUBTRACT 1 FROM WS-DESC-LEN.
023200     GO TO 252-BACK-LOOP.
023300 252-EXIT.
023400     EXIT.
023500*
023600 254-LENGTH-OF-KEYWORD.
023700     MOVE 20 TO WS-KW-LEN.
023800 254-BACK-LOOP.
023900     IF WS-KW-LEN = ZERO
024000         GO TO 254-EXIT
024100     END-IF.
024200     IF CAT-KEYWORD(CAT-IX CAT-KW-IX)(WS-KW-LEN:1) NOT = SPACE
024300         GO TO 254-EXIT
024400     END-IF.
024500     SUBTRACT 1 FROM WS-KW-LEN.
024600     GO TO 254-BACK-LOOP.
024700 254-EXIT.
024800     EXIT.
024900*
025000 290-REWRITE-TXN-RECORD.
025100     REWRITE TXN-RECORD.
025200     EVALUATE WS-TXNIO-STATUS
025300         WHEN '00'
025400             CONTINUE
025500         WHEN OTHER
025600             MOVE 'TRANSACTION FILE I/O ERROR ON REWRITE. RC: '
025700                                     TO ERR-MSG-DATA1
025800             MOVE WS-TXNIO-STATUS    TO ERR-MSG-DATA2
025900             DISPLAY ERR-MSG-DATA1
026000             DISPLAY ERR-MSG-DATA2
026100     END-EVALUATE.
026200*
026300 400-CLOSE-FILES.
026400     CLOSE TXN-FILE.
026500*
026600*-----------------------*
026700* CATEGORY / KEYWORD TABLE LOAD - ORDER OF THE MOVE STATEMENTS
026800* BELOW IS THE MATCH PRECEDENCE ORDER FROM THE BUSINESS RULES.
026900*-----------------------*
027000 100-LOAD-CATEGORY-TABLE.
027100     MOVE 'FOOD'          TO CAT-NAME(1).
027200     MOVE 15              TO CAT-KEYWORD-COUNT(1).
027300     MOVE 'SWIGGY'        TO CAT-KEYWORD(1 1).
027400     MOVE 'ZOMATO'        TO CAT-KEYWORD(1 2).
027500     MOVE 'UBER EATS'     TO CAT-KEYWORD(1 3).
027600     MOVE 'DOMINOS'       TO CAT-KEYWORD(1 4).
027700     MOVE 'PIZZA'         TO CAT-KEYWORD(1 5).
027800     MOVE 'RESTAURANT'    TO CAT-KEYWORD(1 6).
027900     MOVE 'CAFE'          TO CAT-KEYWORD(1 7).
028000     MOVE 'COFFEE'        TO CAT-KEYWORD(1 8).
028100     MOVE 'FOOD'          TO CAT-KEYWORD(1 9).
028200     MOVE 'GROCERY'       TO CAT-KEYWORD(1 10).
028300     MOVE 'SUPERMARKET'   TO CAT-KEYWORD(1 11).
028400     MOVE 'KIRANA'        TO CAT-KEYWORD(1 12).
028500     MOVE 'BIGBASKET'     TO CAT-KEYWORD(1 13).
028600     MOVE 'MILK'          TO CAT-KEYWORD(1 14).
028700     MOVE 'VEGETABLE'     TO CAT-KEYWORD(1 15).
028800*
028900     MOVE 'TRANSPORTATION' TO CAT-NAME(2).
029000     MOVE 13               TO CAT-KEYWORD-COUNT(2).
029100     MOVE 'UBER'          TO CAT-KEYWORD(2 1).
029200     MOVE 'OLA'           TO CAT-KEYWORD(2 2).
029300     MOVE 'CAB'           TO CAT-KEYWORD(2 3).
029400     MOVE 'TAXI'          TO CAT-KEYWORD(2 4).
029500     MOVE 'AUTO'          TO CAT-KEYWORD(2 5).
029600     MOVE 'METRO'         TO CAT-KEYWORD(2 6).
029700     MOVE 'TRAIN'         TO CAT-KEYWORD(2 7).
029800     MOVE 'BUS'           TO CAT-KEYWORD(2 8).
029900     MOVE 'PETROL'        TO CAT-KEYWORD(2 9).
030000     MOVE 'DIESEL'        TO CAT-KEYWORD(2 10).
030100     MOVE 'FUEL'          TO CAT-KEYWORD(2 11).
030200     MOVE 'PARKING'       TO CAT-KEYWORD(2 12).
030300     MOVE 'RAPIDO'        TO CAT-KEYWORD(2 13).
030400*
030500     MOVE 'SHOPPING'      TO CAT-NAME(3).
030600     MOVE 12              TO CAT-KEYWORD-COUNT(3).
030700     MOVE 'AMAZON'        TO CAT-KEYWORD(3 1).
030800     MOVE 'FLIPKART'      TO CAT-KEYWORD(3 2).
030900     MOVE 'MYNTRA'        TO CAT-KEYWORD(3 3).
031000     MOVE 'AJIO'          TO CAT-KEYWORD(3 4).
031100     MOVE 'NYKAA'         TO CAT-KEYWORD(3 5).
031200     MOVE 'SHOP'          TO CAT-KEYWORD(3 6).
031300     MOVE 'STORE'         TO CAT-KEYWORD(3 7).
031400     MOVE 'MALL'          TO CAT-KEYWORD(3 8).
031500     MOVE 'MARKET'        TO CAT-KEYWORD(3 9).
031600     MOVE 'PURCHASE'      TO CAT-KEYWORD(3 10).
031700     MOVE 'BUY'           TO CAT-KEYWORD(3 11).
031800     MOVE 'RETAIL'        TO CAT-KEYWORD(3 12).
031900*
032000     MOVE 'UTILITIES'     TO CAT-NAME(4).
032100     MOVE 20              TO CAT-KEYWORD-COUNT(4).
032200     MOVE 'ELECTRICITY'   TO CAT-KEYWORD(4 1).
032300     MOVE 'WATER'         TO CAT-KEYWORD(4 2).
032400     MOVE 'GAS'           TO CAT-KEYWORD(4 3).
032500     MOVE 'BILL'          TO CAT-KEYWORD(4 4).
032600     MOVE 'RECHARGE'      TO CAT-KEYWORD(4 5).
032700     MOVE 'MOBILE'        TO CAT-KEYWORD(4 6).
032800     MOVE 'PHONE'         TO CAT-KEYWORD(4 7).
032900     MOVE 'INTERNET'      TO CAT-KEYWORD(4 8).
033000     MOVE 'BROADBAND'     TO CAT-KEYWORD(4 9).
033100     MOVE 'WIFI'          TO CAT-KEYWORD(4 10).
033200     MOVE 'POSTPAID'      TO CAT-KEYWORD(4 11).
033300     MOVE 'PREPAID'       TO CAT-KEYWORD(4 12).
033400     MOVE 'DTH'           TO CAT-KEYWORD(4 13).
033500     MOVE 'UTILITY'       TO CAT-KEYWORD(4 14).
033600     MOVE 'JIO'           TO CAT-KEYWORD(4 15).
033700     MOVE 'AIRTEL'        TO CAT-KEYWORD(4 16).
033800     MOVE 'VI'            TO CAT-KEYWORD(4 17).
033900     MOVE 'TATA POWER'    TO CAT-KEYWORD(4 18).
034000     MOVE 'BSES'          TO CAT-KEYWORD(4 19).
034100     MOVE 'MAHANAGAR GAS' TO CAT-KEYWORD(4 20).
034200*
034300     MOVE 'ENTERTAINMENT' TO CAT-NAME(5).
034400     MOVE 16              TO CAT-KEYWORD-COUNT(5).
034500     MOVE 'MOVIE'         TO CAT-KEYWORD(5 1).
034600     MOVE 'NETFLIX'       TO CAT-KEYWORD(5 2).
034700     MOVE 'PRIME'         TO CAT-KEYWORD(5 3).
034800     MOVE 'HOTSTAR'       TO CAT-KEYWORD(5 4).
034900     MOVE 'DISNEY'        TO CAT-KEYWORD(5 5).
035000     MOVE 'ZEE5'          TO CAT-KEYWORD(5 6).
035100     MOVE 'SONYLIV'       TO CAT-KEYWORD(5 7).
035200     MOVE 'THEATRE'       TO CAT-KEYWORD(5 8).
035300     MOVE 'CINEMA'        TO CAT-KEYWORD(5 9).
035400     MOVE 'TICKET'        TO CAT-KEYWORD(5 10).
035500     MOVE 'CONCERT'       TO CAT-KEYWORD(5 11).
035600     MOVE 'SHOW'          TO CAT-KEYWORD(5 12).
035700     MOVE 'SPOTIFY'       TO CAT-KEYWORD(5 13).
035800     MOVE 'GAANA'         TO CAT-KEYWORD(5 14).
035900     MOVE 'WYNK'          TO CAT-KEYWORD(5 15).
036000     MOVE 'MUSIC'         TO CAT-KEYWORD(5 16).
036100*
036200     MOVE 'HEALTH'        TO CAT-NAME(6).
036300     MOVE 15              TO CAT-KEYWORD-COUNT(6).
036400     MOVE 'HOSPITAL'      TO CAT-KEYWORD(6 1).
036500     MOVE 'DOCTOR'        TO CAT-KEYWORD(6 2).
036600     MOVE 'CLINIC'        TO CAT-KEYWORD(6 3).
036700     MOVE 'MEDICAL'       TO CAT-KEYWORD(6 4).
036800     MOVE 'MEDICINE'      TO CAT-KEYWORD(6 5).
036900     MOVE 'PHARMACY'      TO CAT-KEYWORD(6 6).
037000     MOVE 'HEALTH'        TO CAT-KEYWORD(6 7).
037100     MOVE 'DENTAL'        TO CAT-KEYWORD(6 8).
037200     MOVE 'EYE'           TO CAT-KEYWORD(6 9).
037300     MOVE 'APOLLO'        TO CAT-KEYWORD(6 10).
037400     MOVE 'MAX'           TO CAT-KEYWORD(6 11).
037500     MOVE 'MEDPLUS'       TO CAT-KEYWORD(6 12).
037600     MOVE 'NETMEDS'       TO CAT-KEYWORD(6 13).
037700     MOVE 'PHARMEASY'     TO CAT-KEYWORD(6 14).
037800     MOVE '1MG'           TO CAT-KEYWORD(6 15).
037900*
038000     MOVE 'EDUCATION'     TO CAT-NAME(7).
038100     MOVE 15              TO CAT-KEYWORD-COUNT(7).
038200     MOVE 'SCHOOL'        TO CAT-KEYWORD(7 1).
038300     MOVE 'COLLEGE'       TO CAT-KEYWORD(7 2).
038400     MOVE 'UNIVERSITY'    TO CAT-KEYWORD(7 3).
038500     MOVE 'COURSE'        TO CAT-KEYWORD(7 4).
038600     MOVE 'CLASS'         TO CAT-KEYWORD(7 5).
038700     MOVE 'TUITION'       TO CAT-KEYWORD(7 6).
038800     MOVE 'FEE'           TO CAT-KEYWORD(7 7).
038900     MOVE 'BOOK'          TO CAT-KEYWORD(7 8).
039000     MOVE 'STATIONERY'    TO CAT-KEYWORD(7 9).
039100     MOVE 'UDEMY'         TO CAT-KEYWORD(7 10).
039200     MOVE 'COURSERA'      TO CAT-KEYWORD(7 11).
039300     MOVE 'EDX'           TO CAT-KEYWORD(7 12).
039400     MOVE 'BYJU'          TO CAT-KEYWORD(7 13).
039500     MOVE 'UNACADEMY'     TO CAT-KEYWORD(7 14).
039600     MOVE 'EDUCATION'     TO CAT-KEYWORD(7 15).
039700*
039800     MOVE 'TRAVEL'        TO CAT-NAME(8).
039900     MOVE 16              TO CAT-KEYWORD-COUNT(8).
040000     MOVE 'FLIGHT'        TO CAT-KEYWORD(8 1).
040100     MOVE 'AIR'           TO CAT-KEYWORD(8 2).
040200     MOVE 'INDIGO'        TO CAT-KEYWORD(8 3).
040300     MOVE 'SPICEJET'      TO CAT-KEYWORD(8 4).
040400     MOVE 'HOTEL'         TO CAT-KEYWORD(8 5).
040500     MOVE 'RESORT'        TO CAT-KEYWORD(8 6).
040600     MOVE 'BOOKING'       TO CAT-KEYWORD(8 7).
040700     MOVE 'MAKEMYTRIP'    TO CAT-KEYWORD(8 8).
040800     MOVE 'GOIBIBO'       TO CAT-KEYWORD(8 9).
040900     MOVE 'OYO'           TO CAT-KEYWORD(8 10).
041000     MOVE 'TRAVEL'        TO CAT-KEYWORD(8 11).
041100     MOVE 'TOUR'          TO CAT-KEYWORD(8 12).
041200     MOVE 'HOLIDAY'       TO CAT-KEYWORD(8 13).
041300     MOVE 'VACATION'      TO CAT-KEYWORD(8 14).
041400     MOVE 'IRCTC'         TO CAT-KEYWORD(8 15).
041500     MOVE 'RAILWAY'       TO CAT-KEYWORD(8 16).
041600*
041700     MOVE 'HOUSING'       TO CAT-NAME(9).
041800     MOVE 11              TO CAT-KEYWORD-COUNT(9).
041900     MOVE 'RENT'          TO CAT-KEYWORD(9 1).
042000     MOVE 'MAINTENANCE'   TO CAT-KEYWORD(9 2).
042100     MOVE 'SOCIETY'       TO CAT-KEYWORD(9 3).
042200     MOVE 'APARTMENT'     TO CAT-KEYWORD(9 4).
042300     MOVE 'FLAT'          TO CAT-KEYWORD(9 5).
042400     MOVE 'HOUSE'         TO CAT-KEYWORD(9 6).
042500     MOVE 'PROPERTY'      TO CAT-KEYWORD(9 7).
042600     MOVE 'LOAN'          TO CAT-KEYWORD(9 8).
042700     MOVE 'EMI'           TO CAT-KEYWORD(9 9).
042800     MOVE 'MORTGAGE'      TO CAT-KEYWORD(9 10).
042900     MOVE 'REALTY'        TO CAT-KEYWORD(9 11).
043000*
043100     MOVE 'INCOME'        TO CAT-NAME(10).
043200     MOVE 10              TO CAT-KEYWORD-COUNT(10).
043300     MOVE 'SALARY'            TO CAT-KEYWORD(10 1).
043400     MOVE 'INCOME'            TO CAT-KEYWORD(10 2).
043500     MOVE 'PAYMENT RECEIVED'  TO CAT-KEYWORD(10 3).
043600     MOVE 'STIPEND'           TO CAT-KEYWORD(10 4).
043700     MOVE 'BONUS'             TO CAT-KEYWORD(10 5).
043800     MOVE 'INTEREST'          TO CAT-KEYWORD(10 6).
043900     MOVE 'DIVIDEND'          TO CAT-KEYWORD(10 7).
044000     MOVE 'REFUND'            TO CAT-KEYWORD(10 8).
044100     MOVE 'REIMBURSEMENT'     TO CAT-KEYWORD(10 9).
044200     MOVE 'CREDIT'            TO CAT-KEYWORD(10 10).
044300*
044400     MOVE 'INVESTMENT'    TO CAT-NAME(11).
044500     MOVE 16              TO CAT-KEYWORD-COUNT(11).
044600     MOVE 'MUTUAL FUND'   TO CAT-KEYWORD(11 1).
044700     MOVE 'SHARE'         TO CAT-KEYWORD(11 2).
044800     MOVE 'STOCK'         TO CAT-KEYWORD(11 3).
044900     MOVE 'BOND'          TO CAT-KEYWORD(11 4).
045000     MOVE 'DEBENTURE'     TO CAT-KEYWORD(11 5).
045100     MOVE 'FD'            TO CAT-KEYWORD(11 6).
045200     MOVE 'FIXED DEPOSIT' TO CAT-KEYWORD(11 7).
045300     MOVE 'GOLD'          TO CAT-KEYWORD(11 8).
045400     MOVE 'ZERODHA'       TO CAT-KEYWORD(11 9).
045500     MOVE 'UPSTOX'        TO CAT-KEYWORD(11 10).
045600     MOVE 'GROWW'         TO CAT-KEYWORD(11 11).
045700     MOVE 'INVESTMENT'    TO CAT-KEYWORD(11 12).
045800     MOVE 'SIP'           TO CAT-KEYWORD(11 13).
045900     MOVE 'ETF'           TO CAT-KEYWORD(11 14).
046000     MOVE 'NPS'           TO CAT-KEYWORD(11 15).
046100     MOVE 'PPF'           TO CAT-KEYWORD(11 16).
046200*
046300     MOVE 'BILLS'         TO CAT-NAME(12).
046400     MOVE 11              TO CAT-KEYWORD-COUNT(12).
046500     MOVE 'BILL PAYMENT'  TO CAT-KEYWORD(12 1).
046600     MOVE 'DUE'           TO CAT-KEYWORD(12 2).
046700     MOVE 'INVOICE'       TO CAT-KEYWORD(12 3).
046800     MOVE 'SUBSCRIPTION'  TO CAT-KEYWORD(12 4).
046900     MOVE 'INSURANCE'     TO CAT-KEYWORD(12 5).
047000     MOVE 'PREMIUM'       TO CAT-KEYWORD(12 6).
047100     MOVE 'TAX'           TO CAT-KEYWORD(12 7).
047200     MOVE 'GST'           TO CAT-KEYWORD(12 8).
047300     MOVE 'EMI'           TO CAT-KEYWORD(12 9).
047400     MOVE 'INSTALLMENT'   TO CAT-KEYWORD(12 10).
047500     MOVE 'PAYMENT'       TO CAT-KEYWORD(12 11).
047600*
047700     MOVE 3924 TO CAT-TABLE-LOAD-COUNT.
047800     IF WS-TRACE-SWITCH-ON
047900         DISPLAY 'CATEGORY TABLE LOADED, BYTES: '
048000                  CAT-TABLE-LOAD-COUNT
048100     END-IF.
