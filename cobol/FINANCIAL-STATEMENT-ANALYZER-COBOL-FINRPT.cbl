000100******************************************************************
000200* Author: R S PRAJAPATI
000300* Date: 09-14-1990
000400* Purpose: REPORT GENERATOR - READS THE ANALYSIS RESULTS FILE
000500*        : PRODUCED BY FINANAL AND PRINTS THE SIX-SECTION FINANCIAL
000600*        : STATEMENT ANALYSIS REPORT.  SECTIONS PRINT IN THE ORDER
000700*        : THE ANALYSIS FILE CARRIES THEM; A SECTION WITH NO ROWS
000800*        : PRINTS AN EXPLANATORY "NO ... AVAILABLE" LINE INSTEAD.
000900* Tectonics: COBC
001000******************************************************************
001100*-----------------------*
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID. FINRPT.
001500 AUTHOR. R S PRAJAPATI.
001600 INSTALLATION. PERSONAL-FINANCE-SYSTEMS.
001700 DATE-WRITTEN. 09-14-1990.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000******************************************************************
002100* CHANGE LOG
002200*------------------------------------------------------------*
002300* 1990-09-14 RSP  CR10049  ORIGINAL PROGRAM - SUMMARY AND CATEGORY
002400*                          SECTIONS ONLY.
002500* 1992-05-02 VKM  CR10054  ADDED MONTHLY TREND SECTION.
002600* 1996-11-01 RSP  CR10062  ADDED UNUSUAL TRANSACTIONS SECTION.
002700* 1997-07-11 RSP  CR10067  ADDED MONTHLY PROJECTION SECTION AND THE
002800*                          "NO ... AVAILABLE" GAP-FILL LOGIC FOR
002900*                          SECTIONS WITH ZERO ROWS.
003000* 1998-12-02 ANB  Y2K0007  REVIEWED - NO STORED DATE FIELDS IN THIS
003100*                          PROGRAM, NO CHANGE REQUIRED.
003200* 2001-10-30 ANB  CR10132  CATEGORY AND PROJECTION NAMES NOW PRINT
003300*                          CAPITALIZED RATHER THAN ALL UPPERCASE.
003400******************************************************************
003500*-----------------------*
003600 ENVIRONMENT DIVISION.
003700*-----------------------*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS VALID-OVERSHOOT-CHARS IS 'Y', 'N'
004200     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
004300     UPSI-0 OFF STATUS IS WS-TRACE-SWITCH-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT PARM-FILE ASSIGN TO PARMIN
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS  IS  WS-PARMIN-STATUS.
005200*
005300     SELECT ANL-FILE ASSIGN TO ANLIN
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-ANLIN-STATUS.
005700*
005800     SELECT PRT-FILE ASSIGN TO RPTOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-RPTOUT-STATUS.
006200*
006300*-----------------------*
006400 DATA DIVISION.
006500*-----------------------*
006600 FILE SECTION.
006700*
006800 FD  PARM-FILE RECORDING MODE F.
006900 COPY RUNPARM.
007000*
007100 FD  ANL-FILE RECORDING MODE F.
007200 COPY ANLREC.
007300*
007400 FD  PRT-FILE.
007500 01  PRT-RECORD                    PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  SYSTEM-DATE-AND-TIME.
008000     05  CURRENT-DATE.
008100         10  CURRENT-YEAR           PIC 9(02).
008200         10  CURRENT-MONTH          PIC 9(02).
008300         10  CURRENT-DAY            PIC 9(02).
008400*
008500 01  WS-FIELDS.
008600     05  WS-PARMIN-STATUS           PIC X(02) VALUE SPACES.
008700     05  WS-ANLIN-STATUS            PIC X(02) VALUE SPACES.
008800     05  WS-RPTOUT-STATUS           PIC X(02) VALUE SPACES.
008900     05  ERR-MSG-DATA1              PIC X(40) VALUE SPACES.
009000     05  ERR-MSG-DATA2              PIC X(40) VALUE SPACES.
009100*
009200 01  SWITCHES.
009300     05  WS-PARMIN-EOF-SW           PIC X(01) VALUE 'N'.
009400         88  WS-PARMIN-EOF              VALUE 'Y'.
009500     05  WS-ANLIN-EOF-SW            PIC X(01) VALUE 'N'.
009600         88  WS-ANLIN-EOF                VALUE 'Y'.
009700     05  WS-TRACE-SWITCH-ON         PIC X(01) VALUE 'N'.
009800     05  WS-TRACE-SWITCH-OFF        PIC X(01) VALUE 'N'.
009900*
010000* WS-LAST-SECTION-NUM IS THE CONTROL-BREAK STATE - IT HOLDS THE
010100* NUMBER OF THE LAST REPORT SECTION WHOSE HEADING HAS ALREADY
010200* PRINTED.  SECTIONS 2-5 (CATEGORY/MONTH/ANOMALY/PROJECTION) ARE
010300* GAP-FILLED WITH "NO ... AVAILABLE" WHEN THE ANALYSIS FILE JUMPS
010400* PAST ONE WITHOUT ANY ROWS OF ITS TYPE.
010500 01  WS-COUNTERS               COMP.
010600     05  WS-LAST-SECTION-NUM        PIC 9(01) VALUE ZERO.
010700     05  WS-TARGET-SECTION-NUM      PIC 9(01) VALUE ZERO.
010800     05  WS-TITLE-LEN               PIC 9(02) VALUE ZERO.
010900     05  WS-TITLE-START             PIC 9(03) VALUE ZERO.
011000     05  WS-LEAD-SPACES             PIC 9(03) VALUE ZERO.
011100     05  WS-LINE-COUNT              PIC 9(04) VALUE ZERO.
011200*
011300* REPORT TITLE, BUILT FROM THE PARM USER-NAME CARD AND CENTERED
011400* OVER THE 132-COLUMN LINE.  NO TRIM INTRINSIC FUNCTION ON THIS
011500* BOX, SO TRAILING SPACES ARE STRIPPED BY A BACKWARD SCAN.
011600 01  WS-TITLE-WORK.
011700     05  WS-TITLE-TEXT              PIC X(60) VALUE SPACES.
011800*
011900* CAPITALIZE-NAME WORK FIELDS - WS-CAP-NAME-WORK-SOURCE COMES IN
012000* ALL UPPERCASE (THE WAY TXNCAT STORES CATEGORY NAMES); 905-
012100* CAPITALIZE-NAME LEAVES THE FIRST CHARACTER ALONE AND LOWERS
012200* THE REST, THE SAME INSPECT CONVERTING IDIOM TXNCAT USES FOR
012300* ITS CASE-FOLD.
012400 01  WS-CAP-NAME-WORK-SOURCE        PIC X(14) VALUE SPACES.
012500 01  WS-CAP-NAME-RESULT             PIC X(14) VALUE SPACES.
012600*
012700* PRINT LINE WORK AREA.  WS-PRINT-LINE-AREA IS THE PLAIN-TEXT
012800* VIEW USED FOR TITLES, CAPTIONS, COLUMN HEADINGS AND THE
012900* "NO ... AVAILABLE" MESSAGES.  THE FIVE REDEFINITIONS BELOW LAY
013000* OUT THE FIELD POSITIONS FOR EACH KIND OF DATA ROW.
013100 01  WS-PRINT-LINE-AREA.
013200     05  WS-RL-TEXT                 PIC X(132).
013300*
013400 01  WS-SUMMARY-LINE REDEFINES WS-PRINT-LINE-AREA.
013500     05  WS-SL-LABEL                PIC X(30).
013600     05  FILLER                     PIC X(05).
013700     05  WS-SL-VALUE                PIC -ZZZ,ZZZ,ZZZ.99.
013800     05  FILLER                     PIC X(82).
013900*
014000 01  WS-CATEGORY-LINE REDEFINES WS-PRINT-LINE-AREA.
014100     05  WS-CL-NAME                 PIC X(20).
014200     05  FILLER                     PIC X(05).
014300     05  WS-CL-AMOUNT               PIC ZZZ,ZZZ,ZZZ.99.
014400     05  FILLER                     PIC X(93).
014500*
014600 01  WS-MONTH-LINE REDEFINES WS-PRINT-LINE-AREA.
014700     05  WS-ML-MONTH                PIC X(10).
014800     05  FILLER                     PIC X(05).
014900     05  WS-ML-DEBIT                PIC ZZZ,ZZZ,ZZZ.99.
015000     05  FILLER                     PIC X(05).
015100     05  WS-ML-CREDIT               PIC ZZZ,ZZZ,ZZZ.99.
015200     05  FILLER                     PIC X(84).
015300*
015400 01  WS-ANOMALY-LINE REDEFINES WS-PRINT-LINE-AREA.
015500     05  WS-AL-DATE                 PIC X(10).
015600     05  FILLER                     PIC X(03).
015700     05  WS-AL-DESC                 PIC X(30).
015800     05  FILLER                     PIC X(03).
015900     05  WS-AL-AMOUNT               PIC Z,ZZZ,ZZZ.99.
016000     05  FILLER                     PIC X(03).
016100     05  WS-AL-CATEGORY             PIC X(16).
016200     05  FILLER                     PIC X(03).
016300     05  WS-AL-ZSCORE               PIC -ZZ9.99.
016400     05  FILLER                     PIC X(45).
016500*
016600 01  WS-PROJECTION-LINE REDEFINES WS-PRINT-LINE-AREA.
016700     05  WS-PL-CATEGORY             PIC X(16).
016800     05  FILLER                     PIC X(03).
016900     05  WS-PL-CURRENT              PIC Z,ZZZ,ZZZ.99.
017000     05  FILLER                     PIC X(03).
017100     05  WS-PL-PROJECTED            PIC Z,ZZZ,ZZZ.99.
017200     05  FILLER                     PIC X(03).
017300     05  WS-PL-PREV                 PIC Z,ZZZ,ZZZ.99.
017400     05  FILLER                     PIC X(03).
017500     05  WS-PL-OVERSHOOT            PIC X(03).
017600     05  FILLER                     PIC X(65).
017700*
017800*-----------------------*
017900 PROCEDURE DIVISION.
018000*-----------------------*
018100 000-MAIN-PROCESS.
018200*
018300     ACCEPT CURRENT-DATE FROM DATE.
018400*
018500     DISPLAY '*************** REPORT GENERATOR ******************'.
018600     DISPLAY 'FINRPT STARTED DATE = ' CURRENT-MONTH '/'
018700             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
018800*
018900     PERFORM 100-OPEN-FILES.
019000     PERFORM 110-READ-PARM-FILE.
019100     PERFORM 120-WRITE-TITLE-AND-DATE.
019200*
019300     PERFORM 200-PROCESS-ANL-FILE THRU 200-PROCESS-ANL-FILE-EXIT
019400         UNTIL WS-ANLIN-EOF.
019500*
019600     MOVE 6 TO WS-TARGET-SECTION-NUM.
019700     PERFORM 260-FILL-GAPS-BEFORE-TARGET.
019800*
019900     PERFORM 800-CLOSE-FILES.
020000*
020100     DISPLAY '--------------------------'.
020200     DISPLAY 'REPORT LINES WRITTEN : ' WS-LINE-COUNT.
020300     DISPLAY '--------------------------'.
020400*
020500     STOP RUN.
020600*
020700 100-OPEN-FILES.
020800     OPEN INPUT  PARM-FILE.
020900     OPEN INPUT  ANL-FILE.
021000     OPEN OUTPUT PRT-FILE.
021100*
021200 110-READ-PARM-FILE.
021300     READ PARM-FILE
021400         AT END MOVE 'Y' TO WS-PARMIN-EOF-SW
021500     END-READ.
021600     IF WS-PARMIN-EOF
021700         DISPLAY 'FINRPT - NO RUN PARAMETER CARD PRESENT.'
021800         MOVE 16 TO RETURN-CODE
021900         CLOSE PARM-FILE ANL-FILE PRT-FILE
022000         STOP RUN
022100     END-IF.
022200*
022300* TITLE LINE - "FINANCIAL ANALYSIS REPORT FOR <USER NAME>",
022400* CENTERED OVER THE 132-COLUMN LINE.  121-TRIM-TITLE STRIPS THE
022500* TRAILING SPACES LEFT IN PARM-USER-NAME BY THE CARD LAYOUT.
022600 120-WRITE-TITLE-AND-DATE.
022700     MOVE SPACES TO WS-TITLE-TEXT.
022800     MOVE 'FINANCIAL ANALYSIS REPORT FOR ' TO WS-TITLE-TEXT(1:30).
022900     MOVE PARM-USER-NAME                   TO WS-TITLE-TEXT(31:20).
023000     PERFORM 121-TRIM-TITLE.
023100     COMPUTE WS-LEAD-SPACES = (132 - WS-TITLE-LEN) / 2.
023200     COMPUTE WS-TITLE-START = WS-LEAD-SPACES + 1.
023300     MOVE SPACES TO WS-PRINT-LINE-AREA.
023400     MOVE WS-TITLE-TEXT(1:WS-TITLE-LEN)
023500                         TO WS-RL-TEXT(WS-TITLE-START:WS-TITLE-LEN).
023600     PERFORM 900-WRITE-LINE-NEW-PAGE.
023700*
023800     MOVE SPACES TO WS-PRINT-LINE-AREA.
023900     MOVE 'REPORT GENERATION DATE: ' TO WS-RL-TEXT(1:24).
024000     MOVE CURRENT-MONTH                TO WS-RL-TEXT(25:2).
024100     MOVE '/'                          TO WS-RL-TEXT(27:1).
024200     MOVE CURRENT-DAY                  TO WS-RL-TEXT(28:2).
024300     MOVE '/'                          TO WS-RL-TEXT(30:1).
024400     MOVE CURRENT-YEAR                 TO WS-RL-TEXT(31:2).
024500     PERFORM 910-WRITE-LINE-SPACE-1.
024600     PERFORM 930-WRITE-BLANK-LINE.
024700*
024800* BACKWARD SCAN FOR THE LAST NON-SPACE CHARACTER - THE SAME
024900* TRAILING-TRIM IDIOM TXNCAT USES TO SIZE A DESCRIPTION OR
025000* KEYWORD BEFORE A SUBSTRING COMPARE.
025100 121-TRIM-TITLE.
025200     MOVE 60 TO WS-TITLE-LEN.
025300     PERFORM 122-TRIM-ONE-CHAR
025400         UNTIL WS-TITLE-TEXT(WS-TITLE-LEN:1) NOT = SPACE
025500            OR WS-TITLE-LEN = 1.
025600*
025700 122-TRIM-ONE-CHAR.
025800     SUBTRACT 1 FROM WS-TITLE-LEN.
025900*
026000* MAIN READ LOOP - ONE ANL-RECORD AT A TIME, DISPATCHED BY TYPE.
026100 200-PROCESS-ANL-FILE.
026200     PERFORM 210-READ-ANL-RECORD.
026300     IF NOT WS-ANLIN-EOF
026400         PERFORM 220-DISPATCH-ANL-RECORD
026500     END-IF.
026600 200-PROCESS-ANL-FILE-EXIT.
026700     EXIT.
026800*
026900 210-READ-ANL-RECORD.
027000     READ ANL-FILE
027100         AT END MOVE 'Y' TO WS-ANLIN-EOF-SW
027200     END-READ.
027300     EVALUATE WS-ANLIN-STATUS
027400         WHEN '00'
027500         WHEN '10'
027600             CONTINUE
027700         WHEN OTHER
027800             MOVE 'ANALYSIS FILE I/O ERROR ON READ. RC: '
027900                                      TO ERR-MSG-DATA1
028000             MOVE WS-ANLIN-STATUS     TO ERR-MSG-DATA2
028100             DISPLAY ERR-MSG-DATA1
028200             DISPLAY ERR-MSG-DATA2
028300     END-EVALUATE.
028400*
028500 220-DISPATCH-ANL-RECORD.
028600     IF WS-TRACE-SWITCH-ON
028700         DISPLAY 'FINRPT TRACE - ANL-REC-TYPE = ' ANL-REC-TYPE
028800     END-IF.
028900     EVALUATE TRUE
029000         WHEN ANL-TYPE-SUMMARY
029100             PERFORM 300-SUMMARY-SECTION
029200         WHEN ANL-TYPE-CATEGORY
029300             PERFORM 400-CATEGORY-RECORD
029400         WHEN ANL-TYPE-MONTH
029500             PERFORM 450-MONTH-RECORD
029600         WHEN ANL-TYPE-ANOMALY
029700             PERFORM 500-ANOMALY-RECORD
029800         WHEN ANL-TYPE-PROJECTION
029900             PERFORM 550-PROJECTION-RECORD
030000         WHEN ANL-TYPE-PROJ-TOTAL
030100             PERFORM 560-PROJ-TOTAL-RECORD
030200         WHEN OTHER
030300             DISPLAY 'FINRPT - UNKNOWN ANL-REC-TYPE: '
030400                     ANL-REC-TYPE
030500     END-EVALUATE.
030600*
030700* SECTION 1 - FINANCIAL SUMMARY.  ONE "S" RECORD IS ALWAYS
030800* WRITTEN BY FINANAL, EVEN WHEN NO TRANSACTIONS WERE LOADED, SO
030900* THIS SECTION NEVER NEEDS GAP-FILL.
031000 300-SUMMARY-SECTION.
031100     MOVE SPACES TO WS-PRINT-LINE-AREA.
031200     MOVE 'FINANCIAL SUMMARY'      TO WS-RL-TEXT(1:17).
031300     PERFORM 910-WRITE-LINE-SPACE-1.
031400     PERFORM 930-WRITE-BLANK-LINE.
031500*
031600     MOVE SPACES TO WS-SUMMARY-LINE.
031700     MOVE 'TOTAL TRANSACTIONS'        TO WS-SL-LABEL.
031800     MOVE ANL-SUM-TXN-COUNT           TO WS-SL-VALUE.
031900     PERFORM 910-WRITE-LINE-SPACE-1.
032000*
032100     MOVE SPACES TO WS-SUMMARY-LINE.
032200     MOVE 'TOTAL DEBITS'               TO WS-SL-LABEL.
032300     MOVE ANL-SUM-TOTAL-DEBIT          TO WS-SL-VALUE.
032400     PERFORM 910-WRITE-LINE-SPACE-1.
032500*
032600     MOVE SPACES TO WS-SUMMARY-LINE.
032700     MOVE 'TOTAL CREDITS'               TO WS-SL-LABEL.
032800     MOVE ANL-SUM-TOTAL-CREDIT          TO WS-SL-VALUE.
032900     PERFORM 910-WRITE-LINE-SPACE-1.
033000*
033100     MOVE SPACES TO WS-SUMMARY-LINE.
033200     MOVE 'NET CASHFLOW'                TO WS-SL-LABEL.
033300     MOVE ANL-SUM-NET-CASHFLOW          TO WS-SL-VALUE.
033400     PERFORM 910-WRITE-LINE-SPACE-1.
033500*
033600     MOVE SPACES TO WS-SUMMARY-LINE.
033700     MOVE 'AVERAGE TRANSACTION'         TO WS-SL-LABEL.
033800     MOVE ANL-SUM-AVG-TXN               TO WS-SL-VALUE.
033900     PERFORM 910-WRITE-LINE-SPACE-1.
034000     PERFORM 930-WRITE-BLANK-LINE.
034100     MOVE 1 TO WS-LAST-SECTION-NUM.
034200*
034300* SECTION 2 - SPENDING BY CATEGORY, DESCENDING.
034400 400-CATEGORY-RECORD.
034500     IF WS-LAST-SECTION-NUM < 2
034600         MOVE 2 TO WS-TARGET-SECTION-NUM
034700         PERFORM 260-FILL-GAPS-BEFORE-TARGET
034800         PERFORM 401-CATEGORY-HEADING
034900         MOVE 2 TO WS-LAST-SECTION-NUM
035000     END-IF.
035100     MOVE ANL-CAT-NAME TO WS-CAP-NAME-WORK-SOURCE.
035200     PERFORM 905-CAPITALIZE-NAME.
035300     MOVE SPACES TO WS-CATEGORY-LINE.
035400     MOVE WS-CAP-NAME-RESULT       TO WS-CL-NAME.
035500     MOVE ANL-CAT-TOTAL            TO WS-CL-AMOUNT.
035600     PERFORM 910-WRITE-LINE-SPACE-1.
035700*
035800 401-CATEGORY-HEADING.
035900     MOVE SPACES TO WS-PRINT-LINE-AREA.
036000     MOVE 'SPENDING BY CATEGORY'    TO WS-RL-TEXT(1:20).
036100     PERFORM 910-WRITE-LINE-SPACE-1.
036200     PERFORM 930-WRITE-BLANK-LINE.
036300     MOVE SPACES TO WS-PRINT-LINE-AREA.
036400     MOVE 'CATEGORY'                TO WS-RL-TEXT(1:8).
036500     MOVE 'AMOUNT'                  TO WS-RL-TEXT(34:6).
036600     PERFORM 910-WRITE-LINE-SPACE-1.
036700*
036800 402-CATEGORY-NODATA.
036900     MOVE SPACES TO WS-PRINT-LINE-AREA.
037000     MOVE 'SPENDING BY CATEGORY'    TO WS-RL-TEXT(1:20).
037100     PERFORM 910-WRITE-LINE-SPACE-1.
037200     PERFORM 930-WRITE-BLANK-LINE.
037300     MOVE SPACES TO WS-PRINT-LINE-AREA.
037400     MOVE 'NO CATEGORY DATA AVAILABLE.'  TO WS-RL-TEXT(1:27).
037500     PERFORM 910-WRITE-LINE-SPACE-1.
037600     PERFORM 930-WRITE-BLANK-LINE.
037700*
037800* SECTION 3 - MONTHLY SPENDING TRENDS, ASCENDING.
037900 450-MONTH-RECORD.
038000     IF WS-LAST-SECTION-NUM < 3
038100         MOVE 3 TO WS-TARGET-SECTION-NUM
038200         PERFORM 260-FILL-GAPS-BEFORE-TARGET
038300         PERFORM 451-MONTH-HEADING
038400         MOVE 3 TO WS-LAST-SECTION-NUM
038500     END-IF.
038600     MOVE SPACES TO WS-MONTH-LINE.
038700     MOVE ANL-MON-MONTH            TO WS-ML-MONTH.
038800     MOVE ANL-MON-DEBIT            TO WS-ML-DEBIT.
038900     MOVE ANL-MON-CREDIT           TO WS-ML-CREDIT.
039000     PERFORM 910-WRITE-LINE-SPACE-1.
039100*
039200 451-MONTH-HEADING.
039300     PERFORM 930-WRITE-BLANK-LINE.
039400     MOVE SPACES TO WS-PRINT-LINE-AREA.
039500     MOVE 'MONTHLY SPENDING TRENDS' TO WS-RL-TEXT(1:23).
039600     PERFORM 910-WRITE-LINE-SPACE-1.
039700     PERFORM 930-WRITE-BLANK-LINE.
039800     MOVE SPACES TO WS-PRINT-LINE-AREA.
039900     MOVE 'MONTH'                   TO WS-RL-TEXT(1:5).
040000     MOVE 'TOTAL DEBIT'             TO WS-RL-TEXT(19:11).
040100     MOVE 'TOTAL CREDIT'            TO WS-RL-TEXT(37:12).
040200     PERFORM 910-WRITE-LINE-SPACE-1.
040300*
040400 452-MONTH-NODATA.
040500     PERFORM 930-WRITE-BLANK-LINE.
040600     MOVE SPACES TO WS-PRINT-LINE-AREA.
040700     MOVE 'MONTHLY SPENDING TRENDS' TO WS-RL-TEXT(1:23).
040800     PERFORM 910-WRITE-LINE-SPACE-1.
040900     PERFORM 930-WRITE-BLANK-LINE.
041000     MOVE SPACES TO WS-PRINT-LINE-AREA.
041100     MOVE 'NO MONTHLY DATA AVAILABLE.'  TO WS-RL-TEXT(1:26).
041200     PERFORM 910-WRITE-LINE-SPACE-1.
041300     PERFORM 930-WRITE-BLANK-LINE.
041400*
041500* SECTION 4 - UNUSUAL TRANSACTIONS (ANOMALIES), INPUT ORDER.
041600 500-ANOMALY-RECORD.
041700     IF WS-LAST-SECTION-NUM < 4
041800         MOVE 4 TO WS-TARGET-SECTION-NUM
041900         PERFORM 260-FILL-GAPS-BEFORE-TARGET
042000         PERFORM 501-ANOMALY-HEADING
042100         MOVE 4 TO WS-LAST-SECTION-NUM
042200     END-IF.
042300     MOVE SPACES TO WS-ANOMALY-LINE.
042400     MOVE ANL-ANOM-DATE             TO WS-AL-DATE.
042500     MOVE ANL-ANOM-DESC(1:30)       TO WS-AL-DESC.
042600     MOVE ANL-ANOM-AMOUNT           TO WS-AL-AMOUNT.
042650     MOVE ANL-ANOM-CAT TO WS-CAP-NAME-WORK-SOURCE.
042660     PERFORM 905-CAPITALIZE-NAME.
042670     MOVE WS-CAP-NAME-RESULT        TO WS-AL-CATEGORY.
042800     MOVE ANL-ANOM-ZSCORE           TO WS-AL-ZSCORE.
042900     PERFORM 910-WRITE-LINE-SPACE-1.
043000*
043100 501-ANOMALY-HEADING.
043200     PERFORM 930-WRITE-BLANK-LINE.
043300     MOVE SPACES TO WS-PRINT-LINE-AREA.
043400     MOVE 'UNUSUAL TRANSACTIONS'    TO WS-RL-TEXT(1:20).
043500     PERFORM 910-WRITE-LINE-SPACE-1.
043600     PERFORM 930-WRITE-BLANK-LINE.
043700     MOVE SPACES TO WS-PRINT-LINE-AREA.
043800     MOVE 'DATE'                    TO WS-RL-TEXT(1:4).
043900     MOVE 'DESCRIPTION'             TO WS-RL-TEXT(14:11).
044000     MOVE 'AMOUNT'                  TO WS-RL-TEXT(53:6).
044100     MOVE 'CATEGORY'                TO WS-RL-TEXT(62:8).
044200     MOVE 'Z-SCORE'                 TO WS-RL-TEXT(81:7).
044300     PERFORM 910-WRITE-LINE-SPACE-1.
044400*
044500 502-ANOMALY-NODATA.
044600     PERFORM 930-WRITE-BLANK-LINE.
044700     MOVE SPACES TO WS-PRINT-LINE-AREA.
044800     MOVE 'UNUSUAL TRANSACTIONS'    TO WS-RL-TEXT(1:20).
044900     PERFORM 910-WRITE-LINE-SPACE-1.
045000     PERFORM 930-WRITE-BLANK-LINE.
045100     MOVE SPACES TO WS-PRINT-LINE-AREA.
045200     MOVE 'NO UNUSUAL TRANSACTIONS DETECTED.' TO WS-RL-TEXT(1:33).
045300     PERFORM 910-WRITE-LINE-SPACE-1.
045400     PERFORM 930-WRITE-BLANK-LINE.
045500*
045600* SECTION 5 - MONTHLY SPENDING PROJECTION, PER CATEGORY THEN A
045700* BOLD-STYLE (ASTERISK-BORDERED) TOTAL ROW.  ONE ANL-REC-TYPE
045800* 'P' RECORD PER CATEGORY, FOLLOWED BY ONE TYPE 'T' TOTAL
045900* RECORD - BOTH ARE WRITTEN TOGETHER BY FINANAL OR NOT AT ALL.
046000 550-PROJECTION-RECORD.
046100     PERFORM 555-START-PROJECTION-SECTION.
046200     MOVE ANL-PROJ-CATEGORY TO WS-CAP-NAME-WORK-SOURCE.
046300     PERFORM 905-CAPITALIZE-NAME.
046400     MOVE SPACES TO WS-PROJECTION-LINE.
046500     MOVE WS-CAP-NAME-RESULT        TO WS-PL-CATEGORY.
046600     MOVE ANL-PROJ-CURRENT          TO WS-PL-CURRENT.
046700     MOVE ANL-PROJ-PROJECTED        TO WS-PL-PROJECTED.
046800     MOVE ANL-PROJ-PREV-MONTH       TO WS-PL-PREV.
046900     PERFORM 570-MOVE-OVERSHOOT-TEXT.
047000     PERFORM 910-WRITE-LINE-SPACE-1.
047100*
047200 560-PROJ-TOTAL-RECORD.
047300     PERFORM 555-START-PROJECTION-SECTION.
047400     MOVE SPACES TO WS-PRINT-LINE-AREA.
047500     MOVE '----------------------------------------'
047600                                     TO WS-RL-TEXT(1:40).
047700     PERFORM 910-WRITE-LINE-SPACE-1.
047800     MOVE SPACES TO WS-PROJECTION-LINE.
047900     MOVE '** TOTAL **'              TO WS-PL-CATEGORY.
048000     MOVE ANL-PROJ-CURRENT           TO WS-PL-CURRENT.
048100     MOVE ANL-PROJ-PROJECTED         TO WS-PL-PROJECTED.
048200     MOVE ANL-PROJ-PREV-MONTH        TO WS-PL-PREV.
048300     PERFORM 570-MOVE-OVERSHOOT-TEXT.
048400     PERFORM 910-WRITE-LINE-SPACE-1.
048500     PERFORM 930-WRITE-BLANK-LINE.
048600*
048700 555-START-PROJECTION-SECTION.
048800     IF WS-LAST-SECTION-NUM < 5
048900         MOVE 5 TO WS-TARGET-SECTION-NUM
049000         PERFORM 260-FILL-GAPS-BEFORE-TARGET
049100         PERFORM 556-PROJECTION-HEADING
049200         MOVE 5 TO WS-LAST-SECTION-NUM
049300     END-IF.
049400*
049500 556-PROJECTION-HEADING.
049600     PERFORM 930-WRITE-BLANK-LINE.
049700     MOVE SPACES TO WS-PRINT-LINE-AREA.
049800     MOVE 'MONTHLY SPENDING PROJECTION' TO WS-RL-TEXT(1:27).
049900     PERFORM 910-WRITE-LINE-SPACE-1.
050000     PERFORM 930-WRITE-BLANK-LINE.
050100     MOVE SPACES TO WS-PRINT-LINE-AREA.
050200     MOVE 'CATEGORY'                TO WS-RL-TEXT(1:8).
050300     MOVE 'CURRENT'                  TO WS-RL-TEXT(25:7).
050400     MOVE 'PROJECTED'                TO WS-RL-TEXT(38:9).
050500     MOVE 'PREV MONTH'               TO WS-RL-TEXT(52:10).
050600     MOVE 'OVERSHOOT'                TO WS-RL-TEXT(65:9).
050700     PERFORM 910-WRITE-LINE-SPACE-1.
050800*
050900 557-PROJECTION-NODATA.
051000     PERFORM 930-WRITE-BLANK-LINE.
051100     MOVE SPACES TO WS-PRINT-LINE-AREA.
051200     MOVE 'MONTHLY SPENDING PROJECTION' TO WS-RL-TEXT(1:27).
051300     PERFORM 910-WRITE-LINE-SPACE-1.
051400     PERFORM 930-WRITE-BLANK-LINE.
051500     MOVE SPACES TO WS-PRINT-LINE-AREA.
051600     MOVE 'NO PROJECTION DATA AVAILABLE.' TO WS-RL-TEXT(1:29).
051700     PERFORM 910-WRITE-LINE-SPACE-1.
051800     PERFORM 930-WRITE-BLANK-LINE.
051900*
052000 570-MOVE-OVERSHOOT-TEXT.
052100     IF ANL-PROJ-OVERSHOOT = 'Y'
052200         MOVE 'Yes' TO WS-PL-OVERSHOOT
052300     ELSE
052400         MOVE 'No ' TO WS-PL-OVERSHOOT
052500     END-IF.
052600*
052700* GAP-FILL - CALLED WITH WS-TARGET-SECTION-NUM SET.  ADVANCES
052800* WS-LAST-SECTION-NUM ONE SECTION AT A TIME, PRINTING A HEADING
052900* AND A "NO ... AVAILABLE" LINE FOR EVERY SECTION STRICTLY
053000* BETWEEN THE LAST ONE PRINTED AND THE TARGET.
053100 260-FILL-GAPS-BEFORE-TARGET.
053200     PERFORM 262-FILL-ONE-GAP
053300         UNTIL WS-LAST-SECTION-NUM >= WS-TARGET-SECTION-NUM - 1.
053400*
053500 262-FILL-ONE-GAP.
053600     ADD 1 TO WS-LAST-SECTION-NUM.
053700     EVALUATE WS-LAST-SECTION-NUM
053800         WHEN 2
053900             PERFORM 402-CATEGORY-NODATA
054000         WHEN 3
054100             PERFORM 452-MONTH-NODATA
054200         WHEN 4
054300             PERFORM 502-ANOMALY-NODATA
054400         WHEN 5
054500             PERFORM 557-PROJECTION-NODATA
054600         WHEN OTHER
054700             CONTINUE
054800     END-EVALUATE.
054900*
055000 905-CAPITALIZE-NAME.
055100     MOVE WS-CAP-NAME-WORK-SOURCE TO WS-CAP-NAME-RESULT.
055200     INSPECT WS-CAP-NAME-RESULT CONVERTING
055300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
055400         TO 'abcdefghijklmnopqrstuvwxyz'.
055500     MOVE WS-CAP-NAME-WORK-SOURCE(1:1) TO WS-CAP-NAME-RESULT(1:1).
055600*
055700 800-CLOSE-FILES.
055800     CLOSE PARM-FILE.
055900     CLOSE ANL-FILE.
056000     CLOSE PRT-FILE.
056100*
056200* PRINT HELPERS - C01 (TOP-OF-FORM) STARTS THE REPORT ON A FRESH
056300* PAGE; ORDINARY LINES ADVANCE ONE; THE BLANK-LINE HELPER LEAVES
056400* ONE CLEAR LINE BETWEEN SECTIONS AND HEADINGS.
056500 900-WRITE-LINE-NEW-PAGE.
056600     WRITE PRT-RECORD FROM WS-PRINT-LINE-AREA
056700         AFTER ADVANCING C01.
056800     ADD 1 TO WS-LINE-COUNT.
056900     PERFORM 920-CHECK-RPTOUT-STATUS.
057000*
057100 910-WRITE-LINE-SPACE-1.
057200     WRITE PRT-RECORD FROM WS-PRINT-LINE-AREA
057300         AFTER ADVANCING 1 LINE.
057400     ADD 1 TO WS-LINE-COUNT.
057500     PERFORM 920-CHECK-RPTOUT-STATUS.
057600*
057700 920-CHECK-RPTOUT-STATUS.
057800     EVALUATE WS-RPTOUT-STATUS
057900         WHEN '00'
058000             CONTINUE
058100         WHEN OTHER
058200             MOVE 'REPORT FILE I/O ERROR ON WRITE. RC: '
058300                                      TO ERR-MSG-DATA1
058400             MOVE WS-RPTOUT-STATUS    TO ERR-MSG-DATA2
058500             DISPLAY ERR-MSG-DATA1
058600             DISPLAY ERR-MSG-DATA2
058700     END-EVALUATE.
058800*
058900 930-WRITE-BLANK-LINE.
059000     MOVE SPACES TO WS-PRINT-LINE-AREA.
059100     PERFORM 910-WRITE-LINE-SPACE-1.
